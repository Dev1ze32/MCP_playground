000100*****************************************************************         
000110*    COPY PGM_45-CP-RATETB                                     *          
000120*    TABLA DE TARIFAS EN MEMORIA (COURIER X REGION -> DIAS)    *          
000130*    COMPARTIDA ENTRE PGMEDCFG (LA CARGA) Y PGMEDDRV (LA USA)  *          
000140*****************************************************************         
000150* 2025-11-03 RPG TKT-8801 ALTA INICIAL DE LA TABLA.               CP45REC 
000160* 2025-11-10 RPG TKT-8814 TOPE DE TARIFAS A 300 ENTRADAS.         CP45REC 
000170* 2025-11-24 RPG TKT-8853 SE QUITA WS-CONFIG-GENERAL: LA          CP45REC 
000180*                TIENDA/ZONA-HORARIA/CORTE YA VIAJAN POR          CP45REC 
000190*                WS-AREA-CONFIG EN PGMEDDRV, ESTE GRUPO           CP45REC 
000200*                NO LO LEIA NADIE.                                CP45REC 
000210*****************************************************************         
000220 01  WS-TABLA-TARIFAS.                                                    
000230     03  WS-TARIFA-CANT         PIC 9(04)   USAGE COMP VALUE ZERO.        
000240     03  WS-TARIFA-ENT          OCCURS 300 TIMES                          
000250                                INDEXED BY WS-TARIFA-IDX.                 
000260         05  WS-TARIFA-COURIER  PIC X(20)   VALUE SPACES.                 
000270         05  WS-TARIFA-REGION   PIC X(10)   VALUE SPACES.                 
000280         05  WS-TARIFA-DIAS     PIC 9(03)   VALUE ZEROS.                  
000290         05  FILLER             PIC X(07)   VALUE SPACES.                 
