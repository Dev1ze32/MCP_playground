000100*****************************************************************         
000110*    COPY PGM_45-CP-REQREC                                     *          
000120*    LAYOUT SOLICITUD DE ESTIMACION DE ENTREGA                 *          
000130*    LARGO REGISTRO = 122 BYTES                                 *         
000140*    ARCHIVO REQUESTS (DDSOLIC)                                 *         
000150*****************************************************************         
000160* 2025-11-03 RPG TKT-8801 ALTA INICIAL DEL LAYOUT.                CP45REC 
000170*****************************************************************         
000180 01  WS-REG-SOLICITUD.                                                    
000190*    IDENTIFICADOR DE LA SOLICITUD, SE REPITE EN LA SALIDA                
000200     03  REQ-ID                 PIC X(10)   VALUE SPACES.                 
000210*    COURIER TAL CUAL LLEGA (CUALQUIER CAJA, PUEDE TRAER BLANCOS)         
000220     03  REQ-COURIER            PIC X(50)   VALUE SPACES.                 
000230*    REGION TAL CUAL LLEGA (CUALQUIER CAJA)                               
000240     03  REQ-REGION             PIC X(50)   VALUE SPACES.                 
000250*    FECHA DEL PEDIDO AAAAMMDD                                            
000260     03  REQ-ORDER-DATE         PIC 9(08)   VALUE ZEROS.                  
000270*    HORA DEL PEDIDO HHMM (HORA LOCAL DEL LOCAL)                          
000280     03  REQ-ORDER-TIME         PIC 9(04)   VALUE ZEROS.                  
000290                                                                          
000300*-----------------------------------------------------------------        
000310*    DESCOMPOSICION DE REQ-ORDER-DATE PARA EL VALIDADOR DE FECHAS         
000320*-----------------------------------------------------------------        
000330 01  WS-REG-SOLICITUD-FECHA REDEFINES WS-REG-SOLICITUD.                   
000340     03  FILLER                 PIC X(110).                               
000350     03  REQ-FECHA-AAAA         PIC 9(04).                                
000360     03  REQ-FECHA-MM           PIC 9(02).                                
000370     03  REQ-FECHA-DD           PIC 9(02).                                
000380     03  FILLER                 PIC 9(04).                                
