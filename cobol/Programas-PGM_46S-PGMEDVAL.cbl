000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMEDVAL.                                                    
000120 AUTHOR. R GOMEZ.                                                         
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.                                  
000140 DATE-WRITTEN. 10/03/1989.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.  USO INTERNO - SUBRUTINA COMPARTIDA DE VALIDACION.             
000170                                                                          
000180*****************************************************************         
000190*    PGMEDVAL  -  SUBRUTINA DE VALIDACION DE ENTRADA            *         
000200*    =============================================              *         
000210*    RECIBE POR LINKAGE UN CODIGO DE FUNCION Y VALIDA/NORMALIZA *         
000220*    EL DATO CORRESPONDIENTE:                                   *         
000230*      'C' = NOMBRE DE COURIER  (TRIM + MAYUSCULAS)             *         
000240*      'R' = REGION DE ENTREGA  (TRIM + MINUSCULAS, LISTA FIJA) *         
000250*      'D' = FECHA AAAA-MM-DD   (VALIDEZ DE CALENDARIO)         *         
000260*    DEVUELVE LK-VAL-VALIDO = 'Y'/'N' Y UN MENSAJE EN LK-VAL-             
000270*    MENSAJE CUANDO CORRESPONDE RECHAZAR EL DATO.               *         
000280*****************************************************************         
000290*    HISTORIA DE CAMBIOS                                                  
000300*-----------------------------------------------------------------        
000310* 1989-03-10 RGZ PROY-0041 ALTA: SUBRUTINA DE TRIM+MAYUSCULAS     PGMEDVAL
000320*                PARA EL NOMBRE DEL REMITENTE EN LOS LOTES DE     PGMEDVAL
000330*                CORRESPONDENCIA DEL AREA COMERCIAL.              PGMEDVAL
000340* 1991-07-22 MVI PROY-0108 SE AGREGA VALIDACION DE FECHA          PGMEDVAL
000350*                AAAAMMDD CON REGLA DE AnO BISIESTO.              PGMEDVAL
000360* 1994-01-14 RGZ PROY-0176 SE AGREGA FUNCION 'R' PARA VALIDAR     PGMEDVAL
000370*                ZONA DE REPARTO CONTRA LISTA FIJA.               PGMEDVAL
000380* 1998-11-05 JLA PROY-0233 REVISION ANO 2000: LAS FECHAS DE 4     PGMEDVAL
000390*                DIGITOS YA ESTABAN EN USO EN ESTE MODULO;        PGMEDVAL
000400*                SE CONFIRMA QUE NO HAY CAMPOS AAMMDD DE 2        PGMEDVAL
000410*                DIGITOS DE ANO. SIN CAMBIOS DE CODIGO.           PGMEDVAL
000420* 2003-05-30 MVI PROY-0301 SE AMPLIA EL LARGO MAXIMO DE NOMBRE    PGMEDVAL
000430*                DE REMITENTE A 50 POSICIONES.                    PGMEDVAL
000440* 2015-09-18 CPF PROY-0512 SE QUITA LA VALIDACION CONTRA LISTA    PGMEDVAL
000450*                FIJA DE TRANSPORTISTAS; AHORA LA DECIDE LA       PGMEDVAL
000460*                TABLA DE TARIFAS DEL ARCHIVO DE CONFIGURACION.   PGMEDVAL
000470* 2025-11-03 RPG TKT-8801 REESCRITURA PARA EL LOTE DE             PGMEDVAL
000480*                ESTIMACION DE ENTREGA DE LA TIENDA ON-LINE:      PGMEDVAL
000490*                COURIER/REGION/FECHA DE LA SOLICITUD.            PGMEDVAL
000500* 2025-11-07 RPG TKT-8809 SE ACLARA QUE EL FILTRO DE CARACTERES   PGMEDVAL
000510*                ('&', '-', ESPACIO) SOLO SE USA PARA VALIDAR;    PGMEDVAL
000520*                EL VALOR NORMALIZADO CONSERVA ESOS CARACTERES.   PGMEDVAL
000530* 2025-11-21 RPG TKT-8845 LOS CUATRO RECORRIDOS DE CARACTERES     PGMEDVAL
000540*                SE REESCRIBEN COMO PARRAFOS PERFORMADOS THRU,    PGMEDVAL
000550*                SIGUIENDO EL ESTILO DEL RESTO DEL LOTE.          PGMEDVAL
000560*****************************************************************         
000570                                                                          
000580*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610                                                                          
000620 SPECIAL-NAMES.                                                           
000630    C01 IS TOP-OF-FORM.                                                   
000640                                                                          
000650 INPUT-OUTPUT SECTION.                                                    
000660 FILE-CONTROL.                                                            
000670                                                                          
000680*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000690 DATA DIVISION.                                                           
000700 FILE SECTION.                                                            
000710                                                                          
000720 WORKING-STORAGE SECTION.                                                 
000730*=======================*                                                 
000740                                                                          
000750 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000760                                                                          
000770*----------- AREA DE TRABAJO PARA COURIER -----------------------         
000780 01  WS-AREA-COURIER.                                                     
000790    03  WS-COURIER-CRUDO       PIC X(50)   VALUE SPACES.                  
000800    03  WS-COURIER-LARGO       PIC 9(02)   USAGE COMP VALUE ZERO.         
000810    03  FILLER                 PIC X(04)   VALUE SPACES.                  
000820                                                                          
000830 01  WS-AREA-COURIER-CAR REDEFINES WS-AREA-COURIER.                       
000840    03  WS-COURIER-CHARS OCCURS 50 TIMES   PIC X.                         
000850    03  FILLER                 PIC X(06).                                 
000860                                                                          
000870*----------- AREA DE TRABAJO PARA REGION -------------------------        
000880 01  WS-AREA-REGION.                                                      
000890    03  WS-REGION-CRUDO        PIC X(50)   VALUE SPACES.                  
000900    03  WS-REGION-LARGO        PIC 9(02)   USAGE COMP VALUE ZERO.         
000910    03  FILLER                 PIC X(04)   VALUE SPACES.                  
000920                                                                          
000930 01  WS-AREA-REGION-CAR REDEFINES WS-AREA-REGION.                         
000940    03  WS-REGION-CHARS  OCCURS 50 TIMES   PIC X.                         
000950    03  FILLER                 PIC X(06).                                 
000960                                                                          
000970*----------- AREA DE TRABAJO PARA EL FILTRO DE CARACTERES --------        
000980*    SE USA PARA COURIER Y PARA REGION (UN VALOR A LA VEZ);               
000990*    SE LE QUITAN '&', '-' Y ESPACIOS ANTES DE VERIFICAR QUE              
001000*    TODO LO RESTANTE SEA ALFANUMERICO.                                   
001010 01  WS-AREA-FILTRADO.                                                    
001020    03  WS-FILTRADO-TEXTO      PIC X(50)   VALUE SPACES.                  
001030    03  WS-FILTRADO-LARGO      PIC 9(02)   USAGE COMP VALUE ZERO.         
001040    03  FILLER                 PIC X(04)   VALUE SPACES.                  
001050                                                                          
001060 01  WS-AREA-FILTRADO-CAR REDEFINES WS-AREA-FILTRADO.                     
001070    03  WS-FILTRADO-CHARS OCCURS 50 TIMES  PIC X.                         
001080    03  FILLER                 PIC X(06).                                 
001090                                                                          
001100*----------- INDICES / CONTADORES (TODOS COMP) -------------------        
001110 77  WS-IDX                  PIC 9(02)   USAGE COMP VALUE ZERO.           
001120 77  WS-IDX2                 PIC 9(02)   USAGE COMP VALUE ZERO.           
001130 77  WS-DIAS-DEL-MES         PIC 9(02)   USAGE COMP VALUE ZERO.           
001140 77  WS-RESIDUO-04           PIC 9(02)   USAGE COMP VALUE ZERO.           
001150 77  WS-RESIDUO-100          PIC 9(02)   USAGE COMP VALUE ZERO.           
001160 77  WS-RESIDUO-400          PIC 9(03)   USAGE COMP VALUE ZERO.           
001170 77  WS-COCIENTE-AUX         PIC 9(04)   USAGE COMP VALUE ZERO.           
001180 77  WS-SW-ANO-BISIESTO      PIC X(01)            VALUE 'N'.              
001190    88  WS-ES-BISIESTO                           VALUE 'Y'.               
001200                                                                          
001210 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
001220                                                                          
001230*-------------------------------------------------------------            
001240 LINKAGE SECTION.                                                         
001250*================*                                                        
001260 01  LK-VALIDACION.                                                       
001270    03  LK-VAL-FUNCION         PIC X(01).                                 
001280    03  LK-VAL-ENTRADA         PIC X(50).                                 
001290    03  LK-VAL-SALIDA          PIC X(20).                                 
001300    03  LK-VAL-FECHA-AAAA      PIC 9(04).                                 
001310    03  LK-VAL-FECHA-MM        PIC 9(02).                                 
001320    03  LK-VAL-FECHA-DD        PIC 9(02).                                 
001330    03  LK-VAL-VALIDO          PIC X(01).                                 
001340    03  LK-VAL-MENSAJE         PIC X(40).                                 
001350                                                                          
001360*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
001370 PROCEDURE DIVISION USING LK-VALIDACION.                                  
001380                                                                          
001390 MAIN-PROGRAM-I.                                                          
001400                                                                          
001410    PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                             
001420                                                                          
001430    EVALUATE LK-VAL-FUNCION                                               
001440       WHEN 'C'                                                           
001450          PERFORM 1100-VALIDAR-COURIER-I                                  
001460             THRU 1100-VALIDAR-COURIER-F                                  
001470       WHEN 'R'                                                           
001480          PERFORM 1200-VALIDAR-REGION-I                                   
001490             THRU 1200-VALIDAR-REGION-F                                   
001500       WHEN 'D'                                                           
001510          PERFORM 1300-VALIDAR-FECHA-I   THRU 1300-VALIDAR-FECHA-F        
001520       WHEN OTHER                                                         
001530          MOVE 'N' TO LK-VAL-VALIDO                                       
001540          MOVE 'CODIGO DE FUNCION DE VALIDACION DESCONOCIDO'              
001550                                    TO LK-VAL-MENSAJE                     
001560    END-EVALUATE.                                                         
001570                                                                          
001580 MAIN-PROGRAM-F. GOBACK.                                                  
001590                                                                          
001600                                                                          
001610*---------------------------------------------------------------          
001620 1000-INICIO-I.                                                           
001630                                                                          
001640    MOVE 'Y'    TO LK-VAL-VALIDO.                                         
001650    MOVE SPACES TO LK-VAL-MENSAJE.                                        
001660    MOVE SPACES TO LK-VAL-SALIDA.                                         
001670                                                                          
001680 1000-INICIO-F. EXIT.                                                     
001690                                                                          
001700                                                                          
001710*---------------------------------------------------------------          
001720*    VALIDA Y NORMALIZA EL NOMBRE DEL COURIER (LK-VAL-ENTRADA).           
001730*    NORMALIZACION: TRIM + MAYUSCULAS (CONSERVA '&' Y '-').               
001740*    EL FILTRO DE CARACTERES SOLO SIRVE PARA VALIDAR.                     
001750*---------------------------------------------------------------          
001760 1100-VALIDAR-COURIER-I.                                                  
001770                                                                          
001780    MOVE LK-VAL-ENTRADA TO WS-COURIER-CRUDO.                              
001790    INSPECT WS-COURIER-CRUDO CONVERTING                                   
001800       'abcdefghijklmnopqrstuvwxyz' TO                                    
001810       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                      
001820                                                                          
001830    PERFORM 1110-RECORTAR-COURIER-I THRU 1110-RECORTAR-COURIER-F.         
001840                                                                          
001850    IF WS-COURIER-LARGO = ZERO                                            
001860       MOVE 'N' TO LK-VAL-VALIDO                                          
001870       MOVE 'COURIER IS BLANK' TO LK-VAL-MENSAJE                          
001880    ELSE                                                                  
001890       IF WS-COURIER-LARGO > 50                                           
001900          MOVE 'N' TO LK-VAL-VALIDO                                       
001910          MOVE 'COURIER EXCEEDS 50 CHARACTERS' TO LK-VAL-MENSAJE          
001920       ELSE                                                               
001930          PERFORM 1120-FILTRAR-COURIER-I                                  
001940             THRU 1120-FILTRAR-COURIER-F                                  
001950          PERFORM 1130-VERIFICAR-ALFANUM-I                                
001960             THRU 1130-VERIFICAR-ALFANUM-F                                
001970          IF LK-VAL-VALIDO = 'Y'                                          
001980             MOVE WS-COURIER-CRUDO(1:WS-COURIER-LARGO)                    
001990                                       TO LK-VAL-SALIDA                   
002000          END-IF                                                          
002010       END-IF                                                             
002020    END-IF.                                                               
002030                                                                          
002040 1100-VALIDAR-COURIER-F. EXIT.                                            
002050                                                                          
002060                                                                          
002070*---------------------------------------------------------------          
002080*    BUSCA EL ULTIMO CARACTER NO-BLANCO DE WS-COURIER-CRUDO.              
002090*---------------------------------------------------------------          
002100 1110-RECORTAR-COURIER-I.                                                 
002110                                                                          
002120    MOVE ZERO   TO WS-COURIER-LARGO.                                      
002130    MOVE 50     TO WS-IDX.                                                
002140    PERFORM 1111-BUSCAR-FIN-COURIER-I                                     
002150       THRU 1111-BUSCAR-FIN-COURIER-F                                     
002160       UNTIL WS-IDX = ZERO                                                
002170          OR WS-COURIER-CHARS(WS-IDX) NOT = SPACE.                        
002180    MOVE WS-IDX TO WS-COURIER-LARGO.                                      
002190                                                                          
002200 1110-RECORTAR-COURIER-F. EXIT.                                           
002210                                                                          
002220                                                                          
002230*---------------------------------------------------------------          
002240*    RETROCEDE UNA POSICION EN LA BUSQUEDA DEL ULTIMO CARACTER            
002250*    NO-BLANCO DE WS-COURIER-CRUDO.                                       
002260*---------------------------------------------------------------          
002270 1111-BUSCAR-FIN-COURIER-I.                                               
002280                                                                          
002290    SUBTRACT 1 FROM WS-IDX.                                               
002300                                                                          
002310 1111-BUSCAR-FIN-COURIER-F. EXIT.                                         
002320                                                                          
002330                                                                          
002340*---------------------------------------------------------------          
002350*    QUITA '&', '-' Y ESPACIOS DE WS-COURIER-CRUDO(1:LARGO) Y             
002360*    DEJA EL RESULTADO EN WS-AREA-FILTRADO PARA VALIDAR.                  
002370*---------------------------------------------------------------          
002380 1120-FILTRAR-COURIER-I.                                                  
002390                                                                          
002400    MOVE SPACES TO WS-AREA-FILTRADO.                                      
002410    MOVE ZERO   TO WS-FILTRADO-LARGO.                                     
002420                                                                          
002430    MOVE 1 TO WS-IDX.                                                     
002440    PERFORM 1121-FILTRAR-UN-CARACTER-I                                    
002450       THRU 1121-FILTRAR-UN-CARACTER-F                                    
002460       UNTIL WS-IDX > WS-COURIER-LARGO.                                   
002470                                                                          
002480 1120-FILTRAR-COURIER-F. EXIT.                                            
002490                                                                          
002500                                                                          
002510*---------------------------------------------------------------          
002520*    COPIA UN CARACTER DE WS-COURIER-CRUDO A WS-AREA-FILTRADO             
002530*    SI NO ES '&', '-' NI ESPACIO, Y AVANZA EL INDICE.                    
002540*---------------------------------------------------------------          
002550 1121-FILTRAR-UN-CARACTER-I.                                              
002560                                                                          
002570    IF WS-COURIER-CHARS(WS-IDX) NOT = '&'                                 
002580       AND WS-COURIER-CHARS(WS-IDX) NOT = '-'                             
002590       AND WS-COURIER-CHARS(WS-IDX) NOT = SPACE                           
002600       ADD 1 TO WS-FILTRADO-LARGO                                         
002610       MOVE WS-COURIER-CHARS(WS-IDX)                                      
002620             TO WS-FILTRADO-CHARS(WS-FILTRADO-LARGO)                      
002630    END-IF.                                                               
002640    ADD 1 TO WS-IDX.                                                      
002650                                                                          
002660 1121-FILTRAR-UN-CARACTER-F. EXIT.                                        
002670                                                                          
002680                                                                          
002690*---------------------------------------------------------------          
002700*    VERIFICA QUE WS-FILTRADO-CHARS(1:WS-FILTRADO-LARGO) SEA              
002710*    TODO ALFANUMERICO (A-Z, 0-9). SIRVE PARA COURIER Y REGION.           
002720*---------------------------------------------------------------          
002730 1130-VERIFICAR-ALFANUM-I.                                                
002740                                                                          
002750    MOVE 1 TO WS-IDX2.                                                    
002760    PERFORM 1131-VERIFICAR-UN-CARACTER-I                                  
002770       THRU 1131-VERIFICAR-UN-CARACTER-F                                  
002780       UNTIL WS-IDX2 > WS-FILTRADO-LARGO                                  
002790          OR LK-VAL-VALIDO = 'N'.                                         
002800                                                                          
002810 1130-VERIFICAR-ALFANUM-F. EXIT.                                          
002820                                                                          
002830                                                                          
002840*---------------------------------------------------------------          
002850*    VERIFICA UN CARACTER FILTRADO Y AVANZA EL INDICE.                    
002860*---------------------------------------------------------------          
002870 1131-VERIFICAR-UN-CARACTER-I.                                            
002880                                                                          
002890    IF (WS-FILTRADO-CHARS(WS-IDX2) < 'A' OR > 'Z')                        
002900       AND (WS-FILTRADO-CHARS(WS-IDX2) < '0' OR > '9')                    
002910       MOVE 'N' TO LK-VAL-VALIDO                                          
002920       MOVE 'CONTAINS INVALID CHARACTERS' TO LK-VAL-MENSAJE               
002930    END-IF.                                                               
002940    ADD 1 TO WS-IDX2.                                                     
002950                                                                          
002960 1131-VERIFICAR-UN-CARACTER-F. EXIT.                                      
002970                                                                          
002980                                                                          
002990*---------------------------------------------------------------          
003000*    VALIDA Y NORMALIZA LA REGION (LK-VAL-ENTRADA).                       
003010*    NORMALIZACION: TRIM + MINUSCULAS; DEBE SER UNA DE LAS                
003020*    CUATRO ZONAS DE REPARTO DEL PAIS.                                    
003030*---------------------------------------------------------------          
003040 1200-VALIDAR-REGION-I.                                                   
003050                                                                          
003060    MOVE LK-VAL-ENTRADA TO WS-REGION-CRUDO.                               
003070    INSPECT WS-REGION-CRUDO CONVERTING                                    
003080       'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                    
003090       'abcdefghijklmnopqrstuvwxyz'.                                      
003100                                                                          
003110    PERFORM 1210-RECORTAR-REGION-I THRU 1210-RECORTAR-REGION-F.           
003120                                                                          
003130    IF WS-REGION-LARGO = ZERO                                             
003140       MOVE 'N' TO LK-VAL-VALIDO                                          
003150       MOVE 'REGION IS BLANK' TO LK-VAL-MENSAJE                           
003160    ELSE                                                                  
003170       IF WS-REGION-LARGO > 50                                            
003180          MOVE 'N' TO LK-VAL-VALIDO                                       
003190          MOVE 'REGION EXCEEDS 50 CHARACTERS' TO LK-VAL-MENSAJE           
003200       ELSE                                                               
003210          MOVE WS-REGION-CRUDO(1:10) TO LK-VAL-SALIDA                     
003220          IF LK-VAL-SALIDA(1:10) NOT = 'ncr       '                       
003230             AND LK-VAL-SALIDA(1:10) NOT = 'luzon     '                   
003240             AND LK-VAL-SALIDA(1:10) NOT = 'visayas   '                   
003250             AND LK-VAL-SALIDA(1:10) NOT = 'mindanao  '                   
003260             MOVE 'N' TO LK-VAL-VALIDO                                    
003270             MOVE SPACES TO LK-VAL-SALIDA                                 
003280             MOVE 'REGION NOT IN NCR/LUZON/VISAYAS/MINDANAO'              
003290                                       TO LK-VAL-MENSAJE                  
003300          END-IF                                                          
003310       END-IF                                                             
003320    END-IF.                                                               
003330                                                                          
003340 1200-VALIDAR-REGION-F. EXIT.                                             
003350                                                                          
003360                                                                          
003370*---------------------------------------------------------------          
003380*    BUSCA EL ULTIMO CARACTER NO-BLANCO DE WS-REGION-CRUDO.               
003390*---------------------------------------------------------------          
003400 1210-RECORTAR-REGION-I.                                                  
003410                                                                          
003420    MOVE ZERO TO WS-REGION-LARGO.                                         
003430    MOVE 50   TO WS-IDX.                                                  
003440    PERFORM 1211-BUSCAR-FIN-REGION-I                                      
003450       THRU 1211-BUSCAR-FIN-REGION-F                                      
003460       UNTIL WS-IDX = ZERO                                                
003470          OR WS-REGION-CHARS(WS-IDX) NOT = SPACE.                         
003480    MOVE WS-IDX TO WS-REGION-LARGO.                                       
003490                                                                          
003500 1210-RECORTAR-REGION-F. EXIT.                                            
003510                                                                          
003520                                                                          
003530*---------------------------------------------------------------          
003540*    RETROCEDE UNA POSICION EN LA BUSQUEDA DEL ULTIMO CARACTER            
003550*    NO-BLANCO DE WS-REGION-CRUDO.                                        
003560*---------------------------------------------------------------          
003570 1211-BUSCAR-FIN-REGION-I.                                                
003580                                                                          
003590    SUBTRACT 1 FROM WS-IDX.                                               
003600                                                                          
003610 1211-BUSCAR-FIN-REGION-F. EXIT.                                          
003620                                                                          
003630                                                                          
003640*---------------------------------------------------------------          
003650*    VALIDA QUE LK-VAL-FECHA-AAAA/MM/DD SEA UNA FECHA DE                  
003660*    CALENDARIO VALIDA (REGLA GREGORIANA DE ANO BISIESTO).                
003670*    USADA TAMBIEN POR PGMEDHOL PARA AVANZAR EL CALENDARIO.               
003680*---------------------------------------------------------------          
003690 1300-VALIDAR-FECHA-I.                                                    
003700                                                                          
003710    IF LK-VAL-FECHA-MM < 1 OR > 12                                        
003720       MOVE 'N' TO LK-VAL-VALIDO                                          
003730       MOVE 'MONTH MUST BE 01 THRU 12' TO LK-VAL-MENSAJE                  
003740    ELSE                                                                  
003750       PERFORM 1310-ANO-BISIESTO-I THRU 1310-ANO-BISIESTO-F               
003760       EVALUATE LK-VAL-FECHA-MM                                           
003770          WHEN 01 WHEN 03 WHEN 05 WHEN 07                                 
003780          WHEN 08 WHEN 10 WHEN 12                                         
003790             MOVE 31 TO WS-DIAS-DEL-MES                                   
003800          WHEN 04 WHEN 06 WHEN 09 WHEN 11                                 
003810             MOVE 30 TO WS-DIAS-DEL-MES                                   
003820          WHEN 02                                                         
003830             IF WS-ES-BISIESTO                                            
003840                MOVE 29 TO WS-DIAS-DEL-MES                                
003850             ELSE                                                         
003860                MOVE 28 TO WS-DIAS-DEL-MES                                
003870             END-IF                                                       
003880       END-EVALUATE                                                       
003890       IF LK-VAL-FECHA-DD < 1 OR > WS-DIAS-DEL-MES                        
003900          MOVE 'N' TO LK-VAL-VALIDO                                       
003910          MOVE 'DAY IS NOT VALID FOR MONTH/YEAR' TO LK-VAL-MENSAJE        
003920       END-IF                                                             
003930    END-IF.                                                               
003940                                                                          
003950 1300-VALIDAR-FECHA-F. EXIT.                                              
003960                                                                          
003970                                                                          
003980*---------------------------------------------------------------          
003990*    REGLA GREGORIANA: BISIESTO SI ES DIVISIBLE POR 4, EXCEPTO            
004000*    LOS SIGLOS, SALVO QUE SEAN DIVISIBLES POR 400.                       
004010*---------------------------------------------------------------          
004020 1310-ANO-BISIESTO-I.                                                     
004030                                                                          
004040    DIVIDE LK-VAL-FECHA-AAAA BY 4                                         
004050       GIVING WS-COCIENTE-AUX REMAINDER WS-RESIDUO-04.                    
004060    DIVIDE LK-VAL-FECHA-AAAA BY 100                                       
004070       GIVING WS-COCIENTE-AUX REMAINDER WS-RESIDUO-100.                   
004080    DIVIDE LK-VAL-FECHA-AAAA BY 400                                       
004090       GIVING WS-COCIENTE-AUX REMAINDER WS-RESIDUO-400.                   
004100                                                                          
004110    IF (WS-RESIDUO-04  = ZERO AND WS-RESIDUO-100 NOT = ZERO)              
004120       OR WS-RESIDUO-400 = ZERO                                           
004130       SET WS-ES-BISIESTO TO TRUE                                         
004140    ELSE                                                                  
004150       MOVE 'N' TO WS-SW-ANO-BISIESTO                                     
004160    END-IF.                                                               
004170                                                                          
004180 1310-ANO-BISIESTO-F. EXIT.                                               
