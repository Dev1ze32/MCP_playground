000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMEDCAL.                                                    
000120 AUTHOR. R GOMEZ.                                                         
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.                                  
000140 DATE-WRITTEN. 02/11/1992.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.  USO INTERNO - SUBRUTINA COMPARTIDA DE CALENDARIO.             
000170                                                                          
000180*****************************************************************         
000190*    PGMEDCAL  -  CALCULO DE FECHA DE ENTREGA ESTIMADA           *        
000200*    ==================================================          *        
000210*    RECIBE POR LINKAGE EL COURIER, LA REGION, LA FECHA Y HORA   *        
000220*    DEL PEDIDO Y LOS DATOS DE CONFIGURACION (HORA DE CORTE Y    *        
000230*    DIAS BASE DE LA TARIFA) Y DEVUELVE LA FECHA ESTIMADA DE     *        
000240*    ENTREGA, LOS DIAS DE CALENDARIO TRANSCURRIDOS Y EL NIVEL DE *        
000250*    CONFIANZA. LLAMA A PGMEDHOL PARA SALTAR DOMINGOS Y FERIADOS *        
000260*    SEGUN LA POLITICA DE CADA COURIER.                          *        
000270*****************************************************************         
000280*    HISTORIA DE CAMBIOS                                                  
000290*-----------------------------------------------------------------        
000300* 1992-11-02 RGZ PROY-0144 ALTA: CALCULO DE FECHA DE VALOR PARA   PGMEDCAL
000310*                ACREDITACIONES DE CAJA DE AHORRO.                PGMEDCAL
000320* 1996-02-20 MVI PROY-0209 SE AGREGA EL CORTE HORARIO POR         PGMEDCAL
000330*                SUCURSAL PARA LAS OPERACIONES DEL DIA.           PGMEDCAL
000340* 1998-11-12 JLA PROY-0233 REVISION ANO 2000: LAS FECHAS DE       PGMEDCAL
000350*                CORTE Y VALOR USAN ANO DE 4 DIGITOS. SIN         PGMEDCAL
000360*                CAMBIOS DE LOGICA.                               PGMEDCAL
000370* 2011-07-08 CPF PROY-0401 SE AGREGA EL INDICADOR DE CONFIANZA    PGMEDCAL
000380*                DE LA FECHA DE VALOR PARA RECLAMOS.              PGMEDCAL
000390* 2025-11-12 RPG TKT-8802 REESCRITURA PARA EL LOTE DE             PGMEDCAL
000400*                ESTIMACION DE ENTREGA: CORTE HORARIO, SALTO      PGMEDCAL
000410*                DE DOMINGOS/FERIADOS SEGUN COURIER Y             PGMEDCAL
000420*                CONFIANZA POR RELACION DE DIAS.                  PGMEDCAL
000430* 2025-11-18 RPG TKT-8830 SE DEVUELVEN POR LINKAGE EL INDICADOR   PGMEDCAL
000440*                ANTES/DESPUES DE CORTE Y LA FECHA DE INICIO      PGMEDCAL
000450*                DEL RECORRIDO (PGMEDDRV LOS NECESITA PARA EL     PGMEDCAL
000460*                REGISTRO DE SALIDA).                             PGMEDCAL
000470* 2025-11-21 RPG TKT-8841 CORREGIDO: 4320 SALTABA DOMINGO PARA    PGMEDCAL
000480*                TODOS LOS COURIERS SIN MIRAR LA POLITICA DE      PGMEDCAL
000490*                SOLO-MAYORES; J&T ENTREGABA UN DIA HABIL TARDE   PGMEDCAL
000500*                CADA VEZ QUE EL RECORRIDO CRUZABA UN DOMINGO.    PGMEDCAL
000510* 2025-11-24 RPG TKT-8851 CORREGIDO: 4200 SUMABA UN DIA DE MAS A  PGMEDCAL
000520*                WS-DIAS-CALENDARIO AL PASAR AL DIA SIGUIENTE     PGMEDCAL
000530*                DESPUES DE CORTE, Y 4310 VOLVIA A CONTARLO; EL   PGMEDCAL
000540*                SPAN DE CALENDARIO SALIA INFLADO EN UN DIA Y     PGMEDCAL
000550*                ARRASTRABA EL ERROR A LA CONFIANZA Y AL TOPE     PGMEDCAL
000560*                DE 100 DIAS. AHORA 4200 SOLO AVANZA LA FECHA Y   PGMEDCAL
000570*                4310 ES EL UNICO QUE CUENTA EL DIA.              PGMEDCAL
000580*****************************************************************         
000590                                                                          
000600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630                                                                          
000640 SPECIAL-NAMES.                                                           
000650    C01 IS TOP-OF-FORM.                                                   
000660                                                                          
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690                                                                          
000700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000710 DATA DIVISION.                                                           
000720 FILE SECTION.                                                            
000730                                                                          
000740 WORKING-STORAGE SECTION.                                                 
000750*=======================*                                                 
000760                                                                          
000770 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000780                                                                          
000790*----------- FECHA DE ORIGEN DEL PEDIDO (COPIADA DE LINKAGE) -----        
000800 01  WS-AREA-FECHA-BASE.                                                  
000810    03  WS-BASE-AAAA           PIC 9(04)   VALUE ZEROS.                   
000820    03  WS-BASE-MM             PIC 9(02)   VALUE ZEROS.                   
000830    03  WS-BASE-DD             PIC 9(02)   VALUE ZEROS.                   
000840    03  FILLER                 PIC X(02)   VALUE SPACES.                  
000850                                                                          
000860 01  WS-AREA-FECHA-BASE-NUM REDEFINES WS-AREA-FECHA-BASE.                 
000870    03  WS-BASE-AAAAMMDD       PIC 9(08).                                 
000880    03  FILLER                 PIC X(02).                                 
000890                                                                          
000900*----------- FECHA QUE SE VA AVANZANDO DIA A DIA -----------------        
000910 01  WS-AREA-FECHA-AVANCE.                                                
000920    03  WS-AVAN-AAAA           PIC 9(04)   VALUE ZEROS.                   
000930    03  WS-AVAN-MM             PIC 9(02)   VALUE ZEROS.                   
000940    03  WS-AVAN-DD             PIC 9(02)   VALUE ZEROS.                   
000950    03  FILLER                 PIC X(02)   VALUE SPACES.                  
000960                                                                          
000970 01  WS-AREA-FECHA-AVANCE-NUM REDEFINES WS-AREA-FECHA-AVANCE.             
000980    03  WS-AVAN-AAAAMMDD       PIC 9(08).                                 
000990    03  FILLER                 PIC X(02).                                 
001000                                                                          
001010*----------- HORA DE CORTE Y HORA DEL PEDIDO (COMPARACION) -------        
001020 01  WS-AREA-HORAS.                                                       
001030    03  WS-HORAS-CORTE         PIC 9(04)   VALUE ZEROS.                   
001040    03  WS-HORAS-PEDIDO        PIC 9(04)   VALUE ZEROS.                   
001050                                                                          
001060 01  WS-AREA-HORAS-R REDEFINES WS-AREA-HORAS.                             
001070    03  WS-HH-CORTE            PIC 9(02).                                 
001080    03  WS-MM-CORTE            PIC 9(02).                                 
001090    03  WS-HH-PEDIDO           PIC 9(02).                                 
001100    03  WS-MM-PEDIDO           PIC 9(02).                                 
001110                                                                          
001120*----------- AREA DE COMUNICACION CON PGMEDHOL (FERIADOS) --------        
001130 01  WS-AREA-FERIADOS.                                                    
001140    03  WS-FER-FUNCION         PIC X(01).                                 
001150    03  WS-FER-SOLO-MAYORES    PIC X(01).                                 
001160    03  WS-FER-AAAA            PIC 9(04).                                 
001170    03  WS-FER-MM              PIC 9(02).                                 
001180    03  WS-FER-DD              PIC 9(02).                                 
001190    03  WS-FER-RESP-AAAA       PIC 9(04).                                 
001200    03  WS-FER-RESP-MM         PIC 9(02).                                 
001210    03  WS-FER-RESP-DD         PIC 9(02).                                 
001220    03  WS-FER-RESPUESTA       PIC X(01).                                 
001230                                                                          
001240*----------- CONTADORES DEL RECORRIDO Y DEL ANO BISIESTO (COMP) --        
001250 77  WS-DIAS-CALENDARIO   PIC 9(03)   USAGE COMP VALUE ZERO.              
001260 77  WS-DIAS-BASE-REQ     PIC 9(03)   USAGE COMP VALUE ZERO.              
001270 77  WS-DIAS-BASE-CONT    PIC 9(03)   USAGE COMP VALUE ZERO.              
001280 77  WS-DIAS-DEL-MES      PIC 9(02)   USAGE COMP VALUE ZERO.              
001290 77  WS-COMP-AUX          PIC 9(06)   USAGE COMP VALUE ZERO.              
001300 77  WS-COMP-D            PIC 9(04)   USAGE COMP VALUE ZERO.              
001310 77  WS-COMP-E            PIC 9(04)   USAGE COMP VALUE ZERO.              
001320 77  WS-COMP-F            PIC 9(04)   USAGE COMP VALUE ZERO.              
001330                                                                          
001340 77  WS-LIT-JANDT         PIC X(20)   VALUE 'J&T'.                        
001350                                                                          
001360 77  WS-SW-ANTES-DE-CORTE PIC X(01)            VALUE 'N'.                 
001370    88  WS-ES-ANTES-DE-CORTE                 VALUE 'Y'.                   
001380 77  WS-SW-SOLO-MAYORES   PIC X(01)            VALUE 'N'.                 
001390    88  WS-SALTA-SOLO-MAYORES                VALUE 'Y'.                   
001400 77  WS-SW-DIA-SALTADO    PIC X(01)            VALUE 'N'.                 
001410    88  WS-EL-DIA-SE-SALTA                   VALUE 'Y'.                   
001420 77  WS-SW-CAP-EXCEDIDO   PIC X(01)            VALUE 'N'.                 
001430    88  WS-EXCEDE-EL-TOPE                    VALUE 'Y'.                   
001440 77  WS-SW-ANO-BISIESTO   PIC X(01)            VALUE 'N'.                 
001450    88  WS-ES-BISIESTO                       VALUE 'Y'.                   
001460                                                                          
001470 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
001480                                                                          
001490*-------------------------------------------------------------            
001500 LINKAGE SECTION.                                                         
001510*================*                                                        
001520 01  LK-CALCULO.                                                          
001530    03  LK-CAL-COURIER         PIC X(20).                                 
001540    03  LK-CAL-REGION          PIC X(10).                                 
001550    03  LK-CAL-AAAA            PIC 9(04).                                 
001560    03  LK-CAL-MM              PIC 9(02).                                 
001570    03  LK-CAL-DD              PIC 9(02).                                 
001580    03  LK-CAL-HH              PIC 9(02).                                 
001590    03  LK-CAL-MIN             PIC 9(02).                                 
001600    03  LK-CAL-CORTE-HH        PIC 9(02).                                 
001610    03  LK-CAL-CORTE-MM        PIC 9(02).                                 
001620    03  LK-CAL-DIAS-BASE       PIC 9(03).                                 
001630    03  LK-CAL-RESP-AAAA       PIC 9(04).                                 
001640    03  LK-CAL-RESP-MM         PIC 9(02).                                 
001650    03  LK-CAL-RESP-DD         PIC 9(02).                                 
001660    03  LK-CAL-DIAS-CALENDARIO PIC 9(03).                                 
001670    03  LK-CAL-CONFIANZA       PIC X(06).                                 
001680    03  LK-CAL-ERROR           PIC X(01).                                 
001690    03  LK-CAL-ANTES-DE-CORTE  PIC X(01).                                 
001700    03  LK-CAL-INICIO-AAAA     PIC 9(04).                                 
001710    03  LK-CAL-INICIO-MM       PIC 9(02).                                 
001720    03  LK-CAL-INICIO-DD       PIC 9(02).                                 
001730                                                                          
001740*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
001750 PROCEDURE DIVISION USING LK-CALCULO.                                     
001760                                                                          
001770 MAIN-PROGRAM-I.                                                          
001780                                                                          
001790    MOVE 'N' TO LK-CAL-ERROR.                                             
001800    MOVE 'N' TO WS-SW-CAP-EXCEDIDO.                                       
001810    MOVE LK-CAL-AAAA TO WS-BASE-AAAA.                                     
001820    MOVE LK-CAL-MM   TO WS-BASE-MM.                                       
001830    MOVE LK-CAL-DD   TO WS-BASE-DD.                                       
001840                                                                          
001850    PERFORM 4000-CORTE-I THRU 4000-CORTE-F.                               
001860    MOVE WS-SW-ANTES-DE-CORTE TO LK-CAL-ANTES-DE-CORTE.                   
001870    PERFORM 4100-POLITICA-SALTOS-I THRU 4100-POLITICA-SALTOS-F.           
001880    PERFORM 4200-FECHA-INICIO-I THRU 4200-FECHA-INICIO-F.                 
001890    MOVE WS-AVAN-AAAA TO LK-CAL-INICIO-AAAA.                              
001900    MOVE WS-AVAN-MM   TO LK-CAL-INICIO-MM.                                
001910    MOVE WS-AVAN-DD   TO LK-CAL-INICIO-DD.                                
001920    PERFORM 4300-CAMINAR-CALENDARIO-I                                     
001930       THRU 4300-CAMINAR-CALENDARIO-F.                                    
001940                                                                          
001950    IF WS-EXCEDE-EL-TOPE                                                  
001960       MOVE 'Y' TO LK-CAL-ERROR                                           
001970    ELSE                                                                  
001980       MOVE WS-AVAN-AAAA TO LK-CAL-RESP-AAAA                              
001990       MOVE WS-AVAN-MM   TO LK-CAL-RESP-MM                                
002000       MOVE WS-AVAN-DD   TO LK-CAL-RESP-DD                                
002010       MOVE WS-DIAS-CALENDARIO TO LK-CAL-DIAS-CALENDARIO                  
002020       PERFORM 4400-CONFIANZA-I THRU 4400-CONFIANZA-F                     
002030    END-IF.                                                               
002040                                                                          
002050 MAIN-PROGRAM-F. GOBACK.                                                  
002060                                                                          
002070                                                                          
002080*---------------------------------------------------------------          
002090*    CORTE HORARIO: EL PEDIDO ES ANTES DEL CORTE SI SU HORA ES            
002100*    ESTRICTAMENTE MENOR QUE LA HORA DE CORTE DE LA TIENDA. UN            
002110*    CORTE MAL FORMADO (FUERA DE 00-23/00-59) SE TRATA COMO               
002120*    DESPUES DEL CORTE (LA OPCION MAS CONSERVADORA).                      
002130*---------------------------------------------------------------          
002140 4000-CORTE-I.                                                            
002150                                                                          
002160    MOVE 'N' TO WS-SW-ANTES-DE-CORTE.                                     
002170    MOVE LK-CAL-CORTE-HH TO WS-HH-CORTE.                                  
002180    MOVE LK-CAL-CORTE-MM TO WS-MM-CORTE.                                  
002190    MOVE LK-CAL-HH       TO WS-HH-PEDIDO.                                 
002200    MOVE LK-CAL-MIN      TO WS-MM-PEDIDO.                                 
002210                                                                          
002220    IF WS-HH-CORTE NOT > 23 AND WS-MM-CORTE NOT > 59                      
002230       COMPUTE WS-HORAS-CORTE  = (WS-HH-CORTE  * 60) + WS-MM-CORTE        
002240       COMPUTE WS-HORAS-PEDIDO = (WS-HH-PEDIDO * 60)                      
002250          + WS-MM-PEDIDO                                                  
002260       IF WS-HORAS-PEDIDO < WS-HORAS-CORTE                                
002270          MOVE 'Y' TO WS-SW-ANTES-DE-CORTE                                
002280       END-IF                                                             
002290    END-IF.                                                               
002300                                                                          
002310 4000-CORTE-F. EXIT.                                                      
002320                                                                          
002330                                                                          
002340*---------------------------------------------------------------          
002350*    POLITICA DE SALTOS SEGUN EL COURIER (YA NORMALIZADO POR              
002360*    PGMEDVAL): J&T SALTA SOLO LOS 4 FERIADOS MAYORES; LBC Y              
002370*    CUALQUIER OTRO COURIER SALTAN DOMINGO Y LOS 14 FERIADOS              
002380*    REGULARES.                                                           
002390*---------------------------------------------------------------          
002400 4100-POLITICA-SALTOS-I.                                                  
002410                                                                          
002420    MOVE 'N' TO WS-SW-SOLO-MAYORES.                                       
002430    IF LK-CAL-COURIER = WS-LIT-JANDT                                      
002440       MOVE 'Y' TO WS-SW-SOLO-MAYORES                                     
002450    END-IF.                                                               
002460                                                                          
002470 4100-POLITICA-SALTOS-F. EXIT.                                            
002480                                                                          
002490                                                                          
002500*---------------------------------------------------------------          
002510*    FECHA DE INICIO DEL RECORRIDO: SI EL PEDIDO LLEGO ANTES              
002520*    DEL CORTE SE CUENTA DESDE EL MISMO DIA; SI LLEGO DESPUES             
002530*    SE CUENTA A PARTIR DEL DIA SIGUIENTE. WS-DIAS-CALENDARIO             
002540*    ARRANCA SIEMPRE EN CERO: EL UNICO QUE LO INCREMENTA ES EL            
002550*    RECORRIDO DE 4310-UN-PASO-I, PARA QUE EL SPAN CALENDARIO             
002560*    (ENTREGA MENOS INICIO) SALGA EXACTO EN AMBOS CASOS.                  
002570*---------------------------------------------------------------          
002580 4200-FECHA-INICIO-I.                                                     
002590                                                                          
002600    MOVE ZERO TO WS-DIAS-CALENDARIO.                                      
002610    MOVE WS-AREA-FECHA-BASE TO WS-AREA-FECHA-AVANCE.                      
002620                                                                          
002630    IF NOT WS-ES-ANTES-DE-CORTE                                           
002640       PERFORM 4250-SUMAR-UN-DIA-I THRU 4250-SUMAR-UN-DIA-F               
002650    END-IF.                                                               
002660                                                                          
002670 4200-FECHA-INICIO-F. EXIT.                                               
002680                                                                          
002690                                                                          
002700*---------------------------------------------------------------          
002710*    CAMINA UN DIA DE CALENDARIO A LA VEZ A PARTIR DE LA FECHA            
002720*    DE INICIO, CONTANDO SOLO LOS DIAS HABILES SEGUN LA                   
002730*    POLITICA DE SALTOS, HASTA CUBRIR LOS DIAS BASE DE LA                 
002740*    TARIFA O HASTA 100 DIAS DE CALENDARIO (LO QUE SUCEDA                 
002750*    PRIMERO). SUPERAR LOS 100 DIAS ES UN ERROR INTERNO.                  
002760*---------------------------------------------------------------          
002770 4300-CAMINAR-CALENDARIO-I.                                               
002780                                                                          
002790    MOVE LK-CAL-DIAS-BASE TO WS-DIAS-BASE-REQ.                            
002800    MOVE ZERO TO WS-DIAS-BASE-CONT.                                       
002810                                                                          
002820    PERFORM 4310-UN-PASO-I THRU 4310-UN-PASO-F                            
002830       UNTIL WS-DIAS-BASE-CONT >= WS-DIAS-BASE-REQ                        
002840          OR WS-DIAS-CALENDARIO >= 100.                                   
002850                                                                          
002860    IF WS-DIAS-BASE-CONT < WS-DIAS-BASE-REQ                               
002870       SET WS-EXCEDE-EL-TOPE TO TRUE                                      
002880    END-IF.                                                               
002890                                                                          
002900 4300-CAMINAR-CALENDARIO-F. EXIT.                                         
002910                                                                          
002920                                                                          
002930*---------------------------------------------------------------          
002940*    UN PASO DEL RECORRIDO: AVANZA UN DIA DE CALENDARIO Y                 
002950*    PREGUNTA A PGMEDHOL SI ES DOMINGO O FERIADO (SEGUN LA                
002960*    POLITICA DEL COURIER); SI NO LO ES, CUENTA COMO DIA BASE.            
002970*---------------------------------------------------------------          
002980 4310-UN-PASO-I.                                                          
002990                                                                          
003000    PERFORM 4250-SUMAR-UN-DIA-I THRU 4250-SUMAR-UN-DIA-F.                 
003010    ADD 1 TO WS-DIAS-CALENDARIO.                                          
003020                                                                          
003030    PERFORM 4320-ES-DIA-SALTADO-I THRU 4320-ES-DIA-SALTADO-F.             
003040    IF NOT WS-EL-DIA-SE-SALTA                                             
003050       ADD 1 TO WS-DIAS-BASE-CONT                                         
003060    END-IF.                                                               
003070                                                                          
003080 4310-UN-PASO-F. EXIT.                                                    
003090                                                                          
003100                                                                          
003110*---------------------------------------------------------------          
003120*    CONSULTA A PGMEDHOL: DOMINGO SOLO CUENTA PARA LOS COURIERS           
003130*    QUE NO ESTAN EN LA POLITICA DE SOLO-MAYORES (J&T ENTREGA             
003140*    LOS DOMINGOS); LUEGO EL FERIADO DEL CONJUNTO QUE                     
003150*    CORRESPONDA SEGUN WS-SW-SOLO-MAYORES.                                
003160*---------------------------------------------------------------          
003170 4320-ES-DIA-SALTADO-I.                                                   
003180                                                                          
003190    MOVE 'N' TO WS-SW-DIA-SALTADO.                                        
003200    MOVE WS-AVAN-AAAA TO WS-FER-AAAA.                                     
003210    MOVE WS-AVAN-MM   TO WS-FER-MM.                                       
003220    MOVE WS-AVAN-DD   TO WS-FER-DD.                                       
003230    MOVE WS-SW-SOLO-MAYORES TO WS-FER-SOLO-MAYORES.                       
003240                                                                          
003250    IF WS-SW-SOLO-MAYORES NOT = 'Y'                                       
003260       MOVE 'S' TO WS-FER-FUNCION                                         
003270       CALL 'PGMEDHOL' USING WS-AREA-FERIADOS                             
003280       IF WS-FER-RESPUESTA = 'Y'                                          
003290          MOVE 'Y' TO WS-SW-DIA-SALTADO                                   
003300       END-IF                                                             
003310    END-IF.                                                               
003320                                                                          
003330    IF NOT WS-EL-DIA-SE-SALTA                                             
003340       MOVE 'H' TO WS-FER-FUNCION                                         
003350       CALL 'PGMEDHOL' USING WS-AREA-FERIADOS                             
003360       IF WS-FER-RESPUESTA = 'Y'                                          
003370          MOVE 'Y' TO WS-SW-DIA-SALTADO                                   
003380       END-IF                                                             
003390    END-IF.                                                               
003400                                                                          
003410 4320-ES-DIA-SALTADO-F. EXIT.                                             
003420                                                                          
003430                                                                          
003440*---------------------------------------------------------------          
003450*    SUMA UN DIA DE CALENDARIO A WS-AREA-FECHA-AVANCE CON                 
003460*    ACARREO DE MES Y DE ANO (VER TAMBIEN PGMEDHOL).                      
003470*---------------------------------------------------------------          
003480 4250-SUMAR-UN-DIA-I.                                                     
003490                                                                          
003500    PERFORM 4260-ANO-BISIESTO-I THRU 4260-ANO-BISIESTO-F.                 
003510    EVALUATE WS-AVAN-MM                                                   
003520       WHEN 01 WHEN 03 WHEN 05 WHEN 07                                    
003530       WHEN 08 WHEN 10 WHEN 12                                            
003540          MOVE 31 TO WS-DIAS-DEL-MES                                      
003550       WHEN 04 WHEN 06 WHEN 09 WHEN 11                                    
003560          MOVE 30 TO WS-DIAS-DEL-MES                                      
003570       WHEN 02                                                            
003580          IF WS-ES-BISIESTO                                               
003590             MOVE 29 TO WS-DIAS-DEL-MES                                   
003600          ELSE                                                            
003610             MOVE 28 TO WS-DIAS-DEL-MES                                   
003620          END-IF                                                          
003630    END-EVALUATE.                                                         
003640                                                                          
003650    IF WS-AVAN-DD >= WS-DIAS-DEL-MES                                      
003660       MOVE 1 TO WS-AVAN-DD                                               
003670       IF WS-AVAN-MM = 12                                                 
003680          MOVE 1 TO WS-AVAN-MM                                            
003690          ADD 1 TO WS-AVAN-AAAA                                           
003700       ELSE                                                               
003710          ADD 1 TO WS-AVAN-MM                                             
003720       END-IF                                                             
003730    ELSE                                                                  
003740       ADD 1 TO WS-AVAN-DD                                                
003750    END-IF.                                                               
003760                                                                          
003770 4250-SUMAR-UN-DIA-F. EXIT.                                               
003780                                                                          
003790                                                                          
003800*---------------------------------------------------------------          
003810*    REGLA GREGORIANA DE ANO BISIESTO (VER TAMBIEN PGMEDVAL Y             
003820*    PGMEDHOL).                                                           
003830*---------------------------------------------------------------          
003840 4260-ANO-BISIESTO-I.                                                     
003850                                                                          
003860    DIVIDE WS-AVAN-AAAA BY 4                                              
003870       GIVING WS-COMP-AUX REMAINDER WS-COMP-D.                            
003880    DIVIDE WS-AVAN-AAAA BY 100                                            
003890       GIVING WS-COMP-AUX REMAINDER WS-COMP-E.                            
003900    DIVIDE WS-AVAN-AAAA BY 400                                            
003910       GIVING WS-COMP-AUX REMAINDER WS-COMP-F.                            
003920                                                                          
003930    IF (WS-COMP-D = ZERO AND WS-COMP-E NOT = ZERO)                        
003940       OR WS-COMP-F = ZERO                                                
003950       SET WS-ES-BISIESTO TO TRUE                                         
003960    ELSE                                                                  
003970       MOVE 'N' TO WS-SW-ANO-BISIESTO                                     
003980    END-IF.                                                               
003990                                                                          
004000 4260-ANO-BISIESTO-F. EXIT.                                               
004010                                                                          
004020                                                                          
004030*---------------------------------------------------------------          
004040*    NIVEL DE CONFIANZA: COMPARA DIAS DE CALENDARIO CONTRA DIAS           
004050*    BASE POR FRACCION EXACTA (SIN REDONDEO) PARA EVITAR ERROR            
004060*    DE REDONDEO EN LOS LIMITES 1.5 Y 2.0.                                
004070*---------------------------------------------------------------          
004080 4400-CONFIANZA-I.                                                        
004090                                                                          
004100    IF (WS-DIAS-CALENDARIO * 2) <= (WS-DIAS-BASE-REQ * 3)                 
004110       MOVE 'HIGH  ' TO LK-CAL-CONFIANZA                                  
004120    ELSE                                                                  
004130       IF WS-DIAS-CALENDARIO <= (WS-DIAS-BASE-REQ * 2)                    
004140          MOVE 'MEDIUM' TO LK-CAL-CONFIANZA                               
004150       ELSE                                                               
004160          MOVE 'LOW   ' TO LK-CAL-CONFIANZA                               
004170       END-IF                                                             
004180    END-IF.                                                               
004190                                                                          
004200 4400-CONFIANZA-F. EXIT.                                                  
004210                                                                          
