000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMEDHOL.                                                    
000120 AUTHOR. R GOMEZ.                                                         
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.                                  
000140 DATE-WRITTEN. 05/09/1992.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.  USO INTERNO - SUBRUTINA COMPARTIDA DE CALENDARIO.             
000170                                                                          
000180*****************************************************************         
000190*    PGMEDHOL  -  CALCULO DE FERIADOS Y DIAS NO HABILES         *         
000200*    ===================================================        *         
000210*    RECIBE POR LINKAGE UNA FECHA Y UN INDICADOR DE FUNCION Y    *        
000220*    DEVUELVE:                                                  *         
000230*      'S' = ES DOMINGO ?                                       *         
000240*      'W' = ES FIN DE SEMANA (SABADO O DOMINGO) ?               *        
000250*      'H' = ES FERIADO (SEGUN EL CONJUNTO PEDIDO) ?             *        
000260*      'P' = PROXIMO DIA HABIL DESDE LA FECHA DADA               *        
000270*    EL CONJUNTO DE FERIADOS SE ELIGE CON LK-HOL-SOLO-MAYORES:  *         
000280*    'Y' = SOLO LOS 4 FERIADOS MAYORES; 'N' = LOS 14 REGULARES. *         
000290*    LA PASCUA SE CALCULA CON EL COMPUTO GREGORIANO (ALGORITMO  *         
000300*    DE MEEUS/JONES/BUTCHER), SIN TABLAS NI ARCHIVOS AUXILIARES.*         
000310*****************************************************************         
000320*    HISTORIA DE CAMBIOS                                                  
000330*-----------------------------------------------------------------        
000340* 1992-09-05 RGZ PROY-0137 ALTA: CALCULO DE DIA DE PASCUA PARA    PGMEDHOL
000350*                EL CIERRE CONTABLE DE SEMANA SANTA.              PGMEDHOL
000360* 1995-04-11 MVI PROY-0201 SE AGREGA LA TABLA DE FERIADOS         PGMEDHOL
000370*                NACIONALES FIJOS DEL EJERCICIO CONTABLE.         PGMEDHOL
000380* 1998-10-20 JLA PROY-0233 REVISION ANO 2000: EL COMPUTO USA      PGMEDHOL
000390*                EL ANO DE 4 DIGITOS RECIBIDO POR LINKAGE;        PGMEDHOL
000400*                NO HAY TRUNCAMIENTO DE SIGLO. SIN CAMBIOS.       PGMEDHOL
000410* 2008-06-16 CPF PROY-0388 SE AGREGA FUNCION PROX-DIA-HABIL       PGMEDHOL
000420*                PARA LA REPROGRAMACION DE VENCIMIENTOS.          PGMEDHOL
000430* 2025-11-04 RPG TKT-8802 REESCRITURA PARA EL LOTE DE             PGMEDHOL
000440*                ESTIMACION DE ENTREGA: FERIADOS REGULARES Y      PGMEDHOL
000450*                MAYORES DE FILIPINAS, SEGUN EL COURIER.          PGMEDHOL
000460* 2025-11-21 RPG TKT-8842 ALTA: FUNCION 'W' ES-FIN-DE-SEMANA      PGMEDHOL
000470*                (SABADO O DOMINGO) PEDIDA POR EL NUEVO CALCULO   PGMEDHOL
000480*                DE VENTANAS DE ENTREGA.                          PGMEDHOL
000490* 2025-11-24 RPG TKT-8852 ALTA: VISTA REDEFINES CARACTER POR      PGMEDHOL
000500*                CARACTER DEL BLOQUE DE SEMANA SANTA, PARA        PGMEDHOL
000510*                EDITARLO EN MENSAJES DE TRAZA.                   PGMEDHOL
000511* 2025-11-27 RPG TKT-8861 CORRIGE 3100-SEMANA-SANTA-I: EL SABADO  PGMEDHOL
000512*                SANTO QUEDABA IGUAL A LA PASCUA (DEBIA SER       PGMEDHOL
000513*                PASCUA-1), CORRIENDO VIERNES Y JUEVES UN DIA     PGMEDHOL
000514*                ANTES DE LO DEBIDO. SE AGREGA 3105-AJUSTAR-      PGMEDHOL
000515*                SABADO PARA EL CRUCE DE MES DEL SABADO SANTO.    PGMEDHOL
000520*****************************************************************         
000530                                                                          
000540*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000550 ENVIRONMENT DIVISION.                                                    
000560 CONFIGURATION SECTION.                                                   
000570                                                                          
000580 SPECIAL-NAMES.                                                           
000590    C01 IS TOP-OF-FORM.                                                   
000600                                                                          
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630                                                                          
000640*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000650 DATA DIVISION.                                                           
000660 FILE SECTION.                                                            
000670                                                                          
000680 WORKING-STORAGE SECTION.                                                 
000690*=======================*                                                 
000700                                                                          
000710 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000720                                                                          
000730*----------- FECHA DE TRABAJO (AAAA/MM/DD) Y SU AVANCE -----------        
000740 01  WS-AREA-FECHA.                                                       
000750    03  WS-FEC-AAAA            PIC 9(04)   VALUE ZEROS.                   
000760    03  WS-FEC-MM              PIC 9(02)   VALUE ZEROS.                   
000770    03  WS-FEC-DD              PIC 9(02)   VALUE ZEROS.                   
000780    03  FILLER                 PIC X(02)   VALUE SPACES.                  
000790                                                                          
000800 01  WS-AREA-FECHA-NUM REDEFINES WS-AREA-FECHA.                           
000810    03  WS-FEC-AAAAMMDD        PIC 9(08).                                 
000820    03  FILLER                 PIC X(02).                                 
000830                                                                          
000840*----------- FECHA DE PASCUA DEL ANO EN CURSO --------------------        
000850 01  WS-AREA-PASCUA.                                                      
000860    03  WS-PASCUA-MM           PIC 9(02)   VALUE ZEROS.                   
000870    03  WS-PASCUA-DD           PIC 9(02)   VALUE ZEROS.                   
000880    03  FILLER                 PIC X(04)   VALUE SPACES.                  
000890                                                                          
000900 01  WS-AREA-PASCUA-R REDEFINES WS-AREA-PASCUA.                           
000910    03  WS-PASCUA-MMDD         PIC 9(04).                                 
000920    03  FILLER                 PIC X(04).                                 
000930                                                                          
000940*----------- FECHAS DE SEMANA SANTA (JUEVES/VIERNES/SABADO) ------        
000950 01  WS-AREA-SEMANA-SANTA.                                                
000960    03  WS-JUEVES-SANTO-MM     PIC 9(02)   VALUE ZEROS.                   
000970    03  WS-JUEVES-SANTO-DD     PIC 9(02)   VALUE ZEROS.                   
000980    03  WS-VIERNES-SANTO-MM    PIC 9(02)   VALUE ZEROS.                   
000990    03  WS-VIERNES-SANTO-DD    PIC 9(02)   VALUE ZEROS.                   
001000    03  WS-SABADO-SANTO-MM     PIC 9(02)   VALUE ZEROS.                   
001010    03  WS-SABADO-SANTO-DD     PIC 9(02)   VALUE ZEROS.                   
001020                                                                          
001030*    VISTA CARACTER POR CARACTER DEL BLOQUE DE SEMANA SANTA,              
001040*    PARA CUANDO SE NECESITE EDITARLO EN UN MENSAJE DE TRAZA.             
001050 01  WS-AREA-SEMSAN-C REDEFINES WS-AREA-SEMANA-SANTA.                     
001060    03  WS-SEMSAN-CHARS        PIC X(01) OCCURS 12 TIMES.                 
001070                                                                          
001080*----------- VARIABLES AUXILIARES DEL COMPUTO (TODAS COMP) -------        
001090 77  WS-COMP-A              PIC 9(04)   USAGE COMP VALUE ZERO.            
001100 77  WS-COMP-B              PIC 9(04)   USAGE COMP VALUE ZERO.            
001110 77  WS-COMP-C              PIC 9(04)   USAGE COMP VALUE ZERO.            
001120 77  WS-COMP-D              PIC 9(04)   USAGE COMP VALUE ZERO.            
001130 77  WS-COMP-E              PIC 9(04)   USAGE COMP VALUE ZERO.            
001140 77  WS-COMP-F              PIC 9(04)   USAGE COMP VALUE ZERO.            
001150 77  WS-COMP-G              PIC 9(04)   USAGE COMP VALUE ZERO.            
001160 77  WS-COMP-H              PIC 9(04)   USAGE COMP VALUE ZERO.            
001170 77  WS-COMP-I              PIC 9(04)   USAGE COMP VALUE ZERO.            
001180 77  WS-COMP-K              PIC 9(04)   USAGE COMP VALUE ZERO.            
001190 77  WS-COMP-L              PIC 9(04)   USAGE COMP VALUE ZERO.            
001200 77  WS-COMP-M              PIC 9(04)   USAGE COMP VALUE ZERO.            
001210 77  WS-COMP-AUX            PIC 9(06)   USAGE COMP VALUE ZERO.            
001220 77  WS-COMP-RESTO          PIC 9(04)   USAGE COMP VALUE ZERO.            
001230 77  WS-HML                 PIC 9(06)   USAGE COMP VALUE ZERO.            
001240                                                                          
001250*----------- FECHA DE TRABAJO PARA AVANZAR EL CALENDARIO ---------        
001260 77  WS-IDX-AVANCE          PIC 9(02)   USAGE COMP VALUE ZERO.            
001270 77  WS-DIAS-DEL-MES        PIC 9(02)   USAGE COMP VALUE ZERO.            
001280 77  WS-SW-ENCONTRADO       PIC X(01)            VALUE 'N'.               
001290    88  WS-DIA-ENCONTRADO                       VALUE 'Y'.                
001300 77  WS-SW-ES-HABIL         PIC X(01)            VALUE 'N'.               
001310    88  WS-ES-DIA-HABIL                         VALUE 'Y'.                
001320 77  WS-SW-ANO-BISIESTO     PIC X(01)            VALUE 'N'.               
001330    88  WS-ES-BISIESTO                          VALUE 'Y'.                
001340                                                                          
001350 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
001360                                                                          
001370*-------------------------------------------------------------            
001380 LINKAGE SECTION.                                                         
001390*================*                                                        
001400 01  LK-FERIADOS.                                                         
001410    03  LK-HOL-FUNCION         PIC X(01).                                 
001420    03  LK-HOL-SOLO-MAYORES    PIC X(01).                                 
001430    03  LK-HOL-AAAA            PIC 9(04).                                 
001440    03  LK-HOL-MM              PIC 9(02).                                 
001450    03  LK-HOL-DD              PIC 9(02).                                 
001460    03  LK-HOL-RESP-AAAA       PIC 9(04).                                 
001470    03  LK-HOL-RESP-MM         PIC 9(02).                                 
001480    03  LK-HOL-RESP-DD         PIC 9(02).                                 
001490    03  LK-HOL-RESPUESTA       PIC X(01).                                 
001500                                                                          
001510*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
001520 PROCEDURE DIVISION USING LK-FERIADOS.                                    
001530                                                                          
001540 MAIN-PROGRAM-I.                                                          
001550                                                                          
001560    MOVE LK-HOL-AAAA TO WS-FEC-AAAA                                       
001570    MOVE LK-HOL-MM   TO WS-FEC-MM                                         
001580    MOVE LK-HOL-DD   TO WS-FEC-DD.                                        
001590                                                                          
001600    PERFORM 3000-PASCUA-I THRU 3000-PASCUA-F.                             
001610    PERFORM 3100-SEMANA-SANTA-I THRU 3100-SEMANA-SANTA-F.                 
001620                                                                          
001630    EVALUATE LK-HOL-FUNCION                                               
001640       WHEN 'S'                                                           
001650          PERFORM 3500-ES-DOMINGO-I THRU 3500-ES-DOMINGO-F                
001660       WHEN 'W'                                                           
001670          PERFORM 3600-ES-FIN-SEMANA-I THRU 3600-ES-FIN-SEMANA-F          
001680       WHEN 'H'                                                           
001690          PERFORM 3400-ES-FERIADO-I THRU 3400-ES-FERIADO-F                
001700       WHEN 'P'                                                           
001710          PERFORM 3700-PROX-DIA-HABIL-I THRU 3700-PROX-DIA-HABIL-F        
001720       WHEN OTHER                                                         
001730          MOVE 'N' TO LK-HOL-RESPUESTA                                    
001740    END-EVALUATE.                                                         
001750                                                                          
001760 MAIN-PROGRAM-F. GOBACK.                                                  
001770                                                                          
001780                                                                          
001790*---------------------------------------------------------------          
001800*    PASCUA: COMPUTO GREGORIANO (MEEUS/JONES/BUTCHER). TODAS              
001810*    LAS DIVISIONES SON ENTERAS (TRUNCADAS).                              
001820*---------------------------------------------------------------          
001830 3000-PASCUA-I.                                                           
001840                                                                          
001850    DIVIDE WS-FEC-AAAA BY 19                                              
001860       GIVING WS-COMP-AUX REMAINDER WS-COMP-A.                            
001870    DIVIDE WS-FEC-AAAA BY 100                                             
001880       GIVING WS-COMP-B REMAINDER WS-COMP-C.                              
001890    DIVIDE WS-COMP-B BY 4 GIVING WS-COMP-D REMAINDER WS-COMP-E.           
001900    DIVIDE WS-COMP-B BY 25                                                
001910       GIVING WS-COMP-AUX REMAINDER WS-COMP-RESTO.                        
001920    ADD 8 TO WS-COMP-B GIVING WS-COMP-AUX.                                
001930    DIVIDE WS-COMP-AUX BY 25                                              
001940       GIVING WS-COMP-F REMAINDER WS-COMP-RESTO.                          
001950                                                                          
001960    ADD 1 TO WS-COMP-B GIVING WS-COMP-AUX.                                
001970    SUBTRACT WS-COMP-F FROM WS-COMP-AUX.                                  
001980    DIVIDE WS-COMP-AUX BY 3                                               
001990       GIVING WS-COMP-G REMAINDER WS-COMP-RESTO.                          
002000                                                                          
002010    COMPUTE WS-HML =                                                      
002020       ((19 * WS-COMP-A) + WS-COMP-B - WS-COMP-D - WS-COMP-G              
002030          + 15).                                                          
002040    DIVIDE WS-HML BY 30 GIVING WS-COMP-AUX REMAINDER WS-COMP-H.           
002050                                                                          
002060    DIVIDE WS-COMP-C BY 4                                                 
002070       GIVING WS-COMP-I REMAINDER WS-COMP-RESTO.                          
002080    DIVIDE WS-COMP-C BY 4 GIVING WS-COMP-AUX REMAINDER WS-COMP-K.         
002090                                                                          
002100    COMPUTE WS-HML =                                                      
002110       (32 + (2 * WS-COMP-E) + (2 * WS-COMP-I) - WS-COMP-H                
002120          - WS-COMP-K).                                                   
002130    DIVIDE WS-HML BY 7 GIVING WS-COMP-AUX REMAINDER WS-COMP-L.            
002140                                                                          
002150    COMPUTE WS-HML =                                                      
002160       (WS-COMP-A + (11 * WS-COMP-H) + (22 * WS-COMP-L)).                 
002170    DIVIDE WS-HML BY 451 GIVING WS-COMP-M REMAINDER WS-COMP-RESTO.        
002180                                                                          
002190    COMPUTE WS-HML =                                                      
002200       (WS-COMP-H + WS-COMP-L - (7 * WS-COMP-M) + 114).                   
002210    DIVIDE WS-HML BY 31                                                   
002220       GIVING WS-PASCUA-MM REMAINDER WS-COMP-RESTO.                       
002230    ADD 1 TO WS-COMP-RESTO GIVING WS-PASCUA-DD.                           
002240                                                                          
002250 3000-PASCUA-F. EXIT.                                                     
002260                                                                          
002270                                                                          
002280                                                                          
002290*---------------------------------------------------------------          
002300*    SEMANA SANTA: JUEVES = PASCUA-3, VIERNES = PASCUA-2,                 
002310*    SABADO = PASCUA-1 (RESTA DE DIAS CON AJUSTE DE MES/ANO).             
002315*---------------------------------------------------------------          
002320 3100-SEMANA-SANTA-I.                                                     
002330                                                                          
002340    MOVE WS-PASCUA-MM TO WS-SABADO-SANTO-MM WS-VIERNES-SANTO-MM           
002350                          WS-JUEVES-SANTO-MM.                             
002352    SUBTRACT 1 FROM WS-PASCUA-DD GIVING WS-SABADO-SANTO-DD.               
002354    SUBTRACT 2 FROM WS-PASCUA-DD GIVING WS-VIERNES-SANTO-DD.              
002356    SUBTRACT 3 FROM WS-PASCUA-DD GIVING WS-JUEVES-SANTO-DD.               
002358                                                                          
002360    IF WS-SABADO-SANTO-DD = ZERO                                          
002362       PERFORM 3105-AJUSTAR-SABADO-I THRU 3105-AJUSTAR-SABADO-F           
002364    END-IF.                                                               
002370    IF WS-VIERNES-SANTO-DD = ZERO OR WS-VIERNES-SANTO-DD < 0              
002380       PERFORM 3110-MES-ANTERIOR-I THRU 3110-MES-ANTERIOR-F               
002390    END-IF.                                                               
002400    IF WS-JUEVES-SANTO-DD = ZERO OR WS-JUEVES-SANTO-DD < 0                
002410       PERFORM 3120-AJUSTAR-JUEVES-I THRU 3120-AJUSTAR-JUEVES-F           
002420    END-IF.                                                               
002430                                                                          
002440 3100-SEMANA-SANTA-F. EXIT.                                       PGMEDHOL
002450                                                                          
002460                                                                          
002470*---------------------------------------------------------------          
002480*    EL SABADO SANTO (PASCUA-1) SOLO CRUZA A MARZO CUANDO LA              
002490*    PASCUA CAE EL 1 DE ABRIL (P.EJ. 2018); MARZO TIENE 31 DIAS.          
002500*---------------------------------------------------------------          
002510 3105-AJUSTAR-SABADO-I.                                           TKT-8861
002520                                                                          
002530    SUBTRACT 1 FROM WS-SABADO-SANTO-MM.                                   
002540    ADD 31 TO WS-SABADO-SANTO-DD.                                         
002550                                                                          
002560 3105-AJUSTAR-SABADO-F. EXIT.                                     TKT-8861
002570                                                                          
002580                                                                          
002590*---------------------------------------------------------------          
002600*    IDEM PARA EL VIERNES SANTO (PASCUA-2) CUANDO LA RESTA CRUZA          
002610*    A MARZO; NUNCA DA MENOS DE -1 EN ESTE RANGO DE FECHAS.               
002620*---------------------------------------------------------------          
002630 3110-MES-ANTERIOR-I.                                                     
002640                                                                          
002650    SUBTRACT 1 FROM WS-VIERNES-SANTO-MM.                                  
002660    ADD 31 TO WS-VIERNES-SANTO-DD.                                        
002670                                                                          
002680 3110-MES-ANTERIOR-F. EXIT.                                       PGMEDHOL
002630                                                                          
002640                                                                          
002650*---------------------------------------------------------------          
002660*    IDEM PARA EL JUEVES SANTO CUANDO LA RESTA DE 2 DIAS CRUZA            
002670*    EL LIMITE DE MES (MARZO TIENE 31 DIAS).                              
002680*---------------------------------------------------------------          
002690 3120-AJUSTAR-JUEVES-I.                                                   
002700                                                                          
002710    SUBTRACT 1 FROM WS-JUEVES-SANTO-MM.                                   
002720    ADD 31 TO WS-JUEVES-SANTO-DD.                                         
002730                                                                          
002740 3120-AJUSTAR-JUEVES-F. EXIT.                                             
002750                                                                          
002760                                                                          
002770*---------------------------------------------------------------          
002780*    ES DOMINGO ? (ZELLER: H=0 ES SABADO EN EL ALGORITMO DE               
002790*    MEEUS; ACA USAMOS EL DIA DE LA SEMANA ESTANDAR DE ZELLER).           
002800*---------------------------------------------------------------          
002810 3500-ES-DOMINGO-I.                                                       
002820                                                                          
002830    PERFORM 3510-ZELLER-I THRU 3510-ZELLER-F.                             
002840    IF WS-COMP-AUX = 1                                                    
002850       MOVE 'Y' TO LK-HOL-RESPUESTA                                       
002860    ELSE                                                                  
002870       MOVE 'N' TO LK-HOL-RESPUESTA                                       
002880    END-IF.                                                               
002890                                                                          
002900 3500-ES-DOMINGO-F. EXIT.                                                 
002910                                                                          
002920                                                                          
002930*---------------------------------------------------------------          
002940*    ES FIN DE SEMANA ? (SABADO O DOMINGO, ZELLER = 0 O 1).               
002950*    LO USA EL LOTE DE ESTIMACION DE ENTREGA PARA LAS VENTANAS            
002960*    DE DESPACHO QUE NO TRABAJAN SABADO.                                  
002970*---------------------------------------------------------------          
002980 3600-ES-FIN-SEMANA-I.                                                    
002990                                                                          
003000    PERFORM 3510-ZELLER-I THRU 3510-ZELLER-F.                             
003010    IF WS-COMP-AUX = 0 OR WS-COMP-AUX = 1                                 
003020       MOVE 'Y' TO LK-HOL-RESPUESTA                                       
003030    ELSE                                                                  
003040       MOVE 'N' TO LK-HOL-RESPUESTA                                       
003050    END-IF.                                                               
003060                                                                          
003070 3600-ES-FIN-SEMANA-F. EXIT.                                              
003080                                                                          
003090                                                                          
003100*---------------------------------------------------------------          
003110*    CONGRUENCIA DE ZELLER. DEVUELVE EN WS-COMP-AUX:                      
003120*    0=SABADO 1=DOMINGO 2=LUNES 3=MARTES 4=MIERCOLES 5=JUEVES             
003130*    6=VIERNES, A PARTIR DE WS-FEC-AAAA/MM/DD. CADA DIVISION              
003140*    SE TRUNCA POR SEPARADO (NO SE ANIDAN DENTRO DE UN COMPUTE).          
003150*---------------------------------------------------------------          
003160 3510-ZELLER-I.                                                           
003170                                                                          
003180    MOVE WS-FEC-AAAA TO WS-COMP-A.                                        
003190    MOVE WS-FEC-MM   TO WS-COMP-B.                                        
003200    MOVE WS-FEC-DD   TO WS-COMP-C.                                        
003210                                                                          
003220    IF WS-COMP-B < 3                                                      
003230       ADD 12 TO WS-COMP-B                                                
003240       SUBTRACT 1 FROM WS-COMP-A                                          
003250    END-IF.                                                               
003260                                                                          
003270    DIVIDE WS-COMP-A BY 100                                               
003280       GIVING WS-COMP-D REMAINDER WS-COMP-RESTO.                          
003290    MOVE WS-COMP-RESTO TO WS-COMP-E.                                      
003300                                                                          
003310    COMPUTE WS-COMP-AUX = (WS-COMP-B + 1) * 13.                           
003320    DIVIDE WS-COMP-AUX BY 5                                               
003330       GIVING WS-COMP-G REMAINDER WS-COMP-RESTO.                          
003340    DIVIDE WS-COMP-E BY 4                                                 
003350       GIVING WS-COMP-I REMAINDER WS-COMP-RESTO.                          
003360    DIVIDE WS-COMP-D BY 4                                                 
003370       GIVING WS-COMP-K REMAINDER WS-COMP-RESTO.                          
003380                                                                          
003390    COMPUTE WS-HML = (WS-COMP-C + WS-COMP-G + WS-COMP-E                   
003400       + WS-COMP-I + WS-COMP-K + (5 * WS-COMP-D)).                        
003410    DIVIDE WS-HML BY 7 GIVING WS-COMP-AUX REMAINDER WS-COMP-RESTO.        
003420    MOVE WS-COMP-RESTO TO WS-COMP-AUX.                                    
003430                                                                          
003440 3510-ZELLER-F. EXIT.                                                     
003450                                                                          
003460                                                                          
003470*---------------------------------------------------------------          
003480*    ES FERIADO ? SEGUN LK-HOL-SOLO-MAYORES SE COMPARA CONTRA             
003490*    EL CONJUNTO MAYOR (4 FECHAS) O EL CONJUNTO REGULAR (14).             
003500*---------------------------------------------------------------          
003510 3400-ES-FERIADO-I.                                                       
003520                                                                          
003530    IF LK-HOL-SOLO-MAYORES = 'Y'                                          
003540       PERFORM 3300-FERIADOS-MAYORES-I                                    
003550          THRU 3300-FERIADOS-MAYORES-F                                    
003560    ELSE                                                                  
003570       PERFORM 3200-FERIADOS-REGULARES-I                                  
003580          THRU 3200-FERIADOS-REGULARES-F                                  
003590    END-IF.                                                               
003600                                                                          
003610 3400-ES-FERIADO-F. EXIT.                                                 
003620                                                                          
003630                                                                          
003640*---------------------------------------------------------------          
003650*    CONJUNTO MAYOR: 1-ENE, 25-DIC, JUEVES SANTO, VIERNES SANTO.          
003660*---------------------------------------------------------------          
003670 3300-FERIADOS-MAYORES-I.                                                 
003680                                                                          
003690    MOVE 'N' TO LK-HOL-RESPUESTA.                                         
003700    IF (WS-FEC-MM = 01 AND WS-FEC-DD = 01)                                
003710       OR (WS-FEC-MM = 12 AND WS-FEC-DD = 25)                             
003720       OR (WS-FEC-MM = WS-JUEVES-SANTO-MM                                 
003730                   AND WS-FEC-DD = WS-JUEVES-SANTO-DD)                    
003740       OR (WS-FEC-MM = WS-VIERNES-SANTO-MM                                
003750                   AND WS-FEC-DD = WS-VIERNES-SANTO-DD)                   
003760       MOVE 'Y' TO LK-HOL-RESPUESTA                                       
003770    END-IF.                                                               
003780                                                                          
003790 3300-FERIADOS-MAYORES-F. EXIT.                                           
003800                                                                          
003810                                                                          
003820*---------------------------------------------------------------          
003830*    CONJUNTO REGULAR: LOS 11 FIJOS MAS LAS 3 FECHAS DE                   
003840*    SEMANA SANTA (JUEVES, VIERNES Y SABADO SANTO).                       
003850*---------------------------------------------------------------          
003860 3200-FERIADOS-REGULARES-I.                                               
003870                                                                          
003880    MOVE 'N' TO LK-HOL-RESPUESTA.                                         
003890    IF (WS-FEC-MM = 01 AND WS-FEC-DD = 01)                                
003900       OR (WS-FEC-MM = 04 AND WS-FEC-DD = 09)                             
003910       OR (WS-FEC-MM = 05 AND WS-FEC-DD = 01)                             
003920       OR (WS-FEC-MM = 06 AND WS-FEC-DD = 12)                             
003930       OR (WS-FEC-MM = 08 AND WS-FEC-DD = 21)                             
003940       OR (WS-FEC-MM = 08 AND WS-FEC-DD = 25)                             
003950       OR (WS-FEC-MM = 11 AND WS-FEC-DD = 01)                             
003960       OR (WS-FEC-MM = 11 AND WS-FEC-DD = 30)                             
003970       OR (WS-FEC-MM = 12 AND WS-FEC-DD = 25)                             
003980       OR (WS-FEC-MM = 12 AND WS-FEC-DD = 30)                             
003990       OR (WS-FEC-MM = 12 AND WS-FEC-DD = 31)                             
004000       OR (WS-FEC-MM = WS-JUEVES-SANTO-MM                                 
004010                   AND WS-FEC-DD = WS-JUEVES-SANTO-DD)                    
004020       OR (WS-FEC-MM = WS-VIERNES-SANTO-MM                                
004030                   AND WS-FEC-DD = WS-VIERNES-SANTO-DD)                   
004040       OR (WS-FEC-MM = WS-SABADO-SANTO-MM                                 
004050                   AND WS-FEC-DD = WS-SABADO-SANTO-DD)                    
004060       MOVE 'Y' TO LK-HOL-RESPUESTA                                       
004070    END-IF.                                                               
004080                                                                          
004090 3200-FERIADOS-REGULARES-F. EXIT.                                         
004100                                                                          
004110                                                                          
004120*---------------------------------------------------------------          
004130*    PROXIMO DIA HABIL: AVANZA DE UNO EN UNO HASTA 30 DIAS,               
004140*    DEVOLVIENDO LA PRIMERA FECHA QUE NO SEA DOMINGO NI FERIADO           
004150*    DEL CONJUNTO ELEGIDO.                                                
004160*---------------------------------------------------------------          
004170 3700-PROX-DIA-HABIL-I.                                                   
004180                                                                          
004190    MOVE 'N' TO WS-SW-ENCONTRADO.                                         
004200    MOVE ZERO TO WS-IDX-AVANCE.                                           
004210                                                                          
004220    PERFORM 3710-AVANZAR-UN-DIA-I THRU 3710-AVANZAR-UN-DIA-F              
004230       UNTIL WS-DIA-ENCONTRADO OR WS-IDX-AVANCE >= 30.                    
004240                                                                          
004250    IF WS-DIA-ENCONTRADO                                                  
004260       MOVE WS-FEC-AAAA TO LK-HOL-RESP-AAAA                               
004270       MOVE WS-FEC-MM   TO LK-HOL-RESP-MM                                 
004280       MOVE WS-FEC-DD   TO LK-HOL-RESP-DD                                 
004290       MOVE 'Y' TO LK-HOL-RESPUESTA                                       
004300    ELSE                                                                  
004310       MOVE 'N' TO LK-HOL-RESPUESTA                                       
004320    END-IF.                                                               
004330                                                                          
004340 3700-PROX-DIA-HABIL-F. EXIT.                                             
004350                                                                          
004360                                                                          
004370*---------------------------------------------------------------          
004380*    AVANZA WS-AREA-FECHA UN DIA DE CALENDARIO Y EVALUA SI EL             
004390*    RESULTADO ES HABIL (NI DOMINGO NI FERIADO DEL CONJUNTO).             
004400*---------------------------------------------------------------          
004410 3710-AVANZAR-UN-DIA-I.                                                   
004420                                                                          
004430    ADD 1 TO WS-IDX-AVANCE.                                               
004440    PERFORM 3720-SUMAR-UN-DIA-I THRU 3720-SUMAR-UN-DIA-F.                 
004450                                                                          
004460    PERFORM 3500-ES-DOMINGO-I THRU 3500-ES-DOMINGO-F.                     
004470    IF LK-HOL-RESPUESTA = 'Y'                                             
004480       MOVE 'N' TO WS-SW-ENCONTRADO                                       
004490    ELSE                                                                  
004500       PERFORM 3400-ES-FERIADO-I THRU 3400-ES-FERIADO-F                   
004510       IF LK-HOL-RESPUESTA = 'Y'                                          
004520          MOVE 'N' TO WS-SW-ENCONTRADO                                    
004530       ELSE                                                               
004540          MOVE 'Y' TO WS-SW-ENCONTRADO                                    
004550       END-IF                                                             
004560    END-IF.                                                               
004570                                                                          
004580 3710-AVANZAR-UN-DIA-F. EXIT.                                             
004590                                                                          
004600                                                                          
004610*---------------------------------------------------------------          
004620*    SUMA UN DIA DE CALENDARIO A WS-AREA-FECHA CON ACARREO DE             
004630*    MES Y DE ANO (USA LA REGLA DE ANO BISIESTO PARA FEBRERO).            
004640*---------------------------------------------------------------          
004650 3720-SUMAR-UN-DIA-I.                                                     
004660                                                                          
004670    PERFORM 3730-ANO-BISIESTO-I THRU 3730-ANO-BISIESTO-F.                 
004680    EVALUATE WS-FEC-MM                                                    
004690       WHEN 01 WHEN 03 WHEN 05 WHEN 07                                    
004700       WHEN 08 WHEN 10 WHEN 12                                            
004710          MOVE 31 TO WS-DIAS-DEL-MES                                      
004720       WHEN 04 WHEN 06 WHEN 09 WHEN 11                                    
004730          MOVE 30 TO WS-DIAS-DEL-MES                                      
004740       WHEN 02                                                            
004750          IF WS-ES-BISIESTO                                               
004760             MOVE 29 TO WS-DIAS-DEL-MES                                   
004770          ELSE                                                            
004780             MOVE 28 TO WS-DIAS-DEL-MES                                   
004790          END-IF                                                          
004800    END-EVALUATE.                                                         
004810                                                                          
004820    IF WS-FEC-DD >= WS-DIAS-DEL-MES                                       
004830       MOVE 1 TO WS-FEC-DD                                                
004840       IF WS-FEC-MM = 12                                                  
004850          MOVE 1 TO WS-FEC-MM                                             
004860          ADD 1 TO WS-FEC-AAAA                                            
004870       ELSE                                                               
004880          ADD 1 TO WS-FEC-MM                                              
004890       END-IF                                                             
004900    ELSE                                                                  
004910       ADD 1 TO WS-FEC-DD                                                 
004920    END-IF.                                                               
004930                                                                          
004940 3720-SUMAR-UN-DIA-F. EXIT.                                               
004950                                                                          
004960                                                                          
004970*---------------------------------------------------------------          
004980*    REGLA GREGORIANA DE ANO BISIESTO (VER TAMBIEN PGMEDVAL).             
004990*---------------------------------------------------------------          
005000 3730-ANO-BISIESTO-I.                                                     
005010                                                                          
005020    DIVIDE WS-FEC-AAAA BY 4                                               
005030       GIVING WS-COMP-AUX REMAINDER WS-COMP-D.                            
005040    DIVIDE WS-FEC-AAAA BY 100                                             
005050       GIVING WS-COMP-AUX REMAINDER WS-COMP-E.                            
005060    DIVIDE WS-FEC-AAAA BY 400                                             
005070       GIVING WS-COMP-AUX REMAINDER WS-COMP-F.                            
005080                                                                          
005090    IF (WS-COMP-D = ZERO AND WS-COMP-E NOT = ZERO)                        
005100       OR WS-COMP-F = ZERO                                                
005110       SET WS-ES-BISIESTO TO TRUE                                         
005120    ELSE                                                                  
005130       MOVE 'N' TO WS-SW-ANO-BISIESTO                                     
005140    END-IF.                                                               
005150                                                                          
005160 3730-ANO-BISIESTO-F. EXIT.                                               
