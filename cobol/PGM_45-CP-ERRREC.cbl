000100*****************************************************************         
000110*    COPY PGM_45-CP-ERRREC                                     *          
000120*    LAYOUT RECHAZO DE SOLICITUD (SALIDA, CASO DE ERROR)       *          
000130*    LARGO REGISTRO = 86 BYTES                                  *         
000140*    ARCHIVO REJECTS (DDRECHA)                                  *         
000150*****************************************************************         
000160* 2025-11-03 RPG TKT-8801 ALTA INICIAL DEL LAYOUT.                CP45REC 
000170*****************************************************************         
000180 01  WS-REG-ERROR.                                                        
000190     03  ERR-ID                 PIC X(10)   VALUE SPACES.                 
000200*    ERR-CODE: INVALID-COURIER, INVALID-REGION,                           
000210*              CONFIG-ERROR, INTERNAL-ERROR                               
000220     03  ERR-CODE               PIC X(16)   VALUE SPACES.                 
000230     03  ERR-MESSAGE            PIC X(60)   VALUE SPACES.                 
