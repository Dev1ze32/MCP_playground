000100*****************************************************************         
000110*    COPY PGM_45-CP-CFGREC                                     *          
000120*    LAYOUT REGISTRO DE CONFIGURACION (CLAVE / VALOR)          *          
000130*    LARGO REGISTRO = 80 BYTES                                 *          
000140*    ARCHIVO CONFIG (DDCONFIG) - UN PAR CLAVE/VALOR POR REGISTRO*         
000150*****************************************************************         
000160* 2025-11-03 RPG TKT-8801 ALTA INICIAL DEL LAYOUT.                CP45REC 
000170*****************************************************************         
000180 01  WS-REG-CONFIG.                                                       
000190*    CLAVE: STORE-NAME, TIMEZONE, CUTOFF-TIME O RATE                      
000200     03  CFG-KEY                PIC X(20)   VALUE SPACES.                 
000210*    VALOR: INTERPRETACION SEGUN LA CLAVE (VER REDEFINES)                 
000220     03  CFG-VALUE              PIC X(60)   VALUE SPACES.                 
000230                                                                          
000240*-----------------------------------------------------------------        
000250*    CUANDO CFG-KEY = 'RATE' EL VALOR SE DESCOMPONE ASI:                  
000260*    COURIER (20) + REGION (10) + DIAS BASE (3) + RELLENO                 
000270*-----------------------------------------------------------------        
000280 01  WS-CFG-VALOR-TARIFA REDEFINES WS-REG-CONFIG.                         
000290     03  FILLER                 PIC X(20).                                
000300     03  RATE-COURIER           PIC X(20).                                
000310     03  RATE-REGION            PIC X(10).                                
000320     03  RATE-DAYS              PIC 9(03).                                
000330     03  FILLER                 PIC X(27).                                
000340                                                                          
000350*-----------------------------------------------------------------        
000360*    CUANDO CFG-KEY = 'CUTOFF-TIME' EL VALOR ES HHMM                      
000370*-----------------------------------------------------------------        
000380 01  WS-CFG-VALOR-CORTE REDEFINES WS-REG-CONFIG.                          
000390     03  FILLER                 PIC X(20).                                
000400     03  CUTOFF-HH              PIC 9(02).                                
000410     03  CUTOFF-MM              PIC 9(02).                                
000420     03  FILLER                 PIC X(56).                                
