000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMEDCFG.                                                    
000120 AUTHOR. M VILLALBA.                                                      
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.                                  
000140 DATE-WRITTEN. 14/06/1991.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.  USO INTERNO - LOTE DE ESTIMACION DE ENTREGA.                  
000170                                                                          
000180*****************************************************************         
000190*    PGMEDCFG  -  CARGA Y VALIDACION DE CONFIGURACION           *         
000200*    ====================================================       *         
000210*    LEE EL ARCHIVO CONFIG (DDCONFIG), UN PAR CLAVE/VALOR POR   *         
000220*    REGISTRO, Y ARMA EN MEMORIA:                               *         
000230*      - NOMBRE DE LA TIENDA Y ZONA HORARIA (INFORMATIVOS)      *         
000240*      - HORA DE CORTE (CUTOFF-TIME)                            *         
000250*      - TABLA DE TARIFAS (COURIER/REGION -> DIAS BASE)         *         
000260*    AL LLEGAR A FIN DE ARCHIVO VALIDA TODO LO CARGADO; SI       *        
000270*    ALGO FALLA DEVUELVE LK-CFG-VALIDO = 'N' Y EL LLAMADOR       *        
000280*    (PGMEDDRV) ABORTA LA CORRIDA CON CONFIG-ERROR.              *        
000290*****************************************************************         
000300*    HISTORIA DE CAMBIOS                                                  
000310*-----------------------------------------------------------------        
000320* 1991-06-14 MVI PROY-0112 ALTA: CARGA DE PARAMETROS DE CORTE     PGMEDCFG
000330*                DE LOTE NOCTURNO DESDE ARCHIVO DE CONTROL.       PGMEDCFG
000340* 1993-02-09 RGZ PROY-0144 SE AGREGA VALIDACION DE RANGO DE       PGMEDCFG
000350*                HORA DE CORTE (0-23 / 0-59).                     PGMEDCFG
000360* 1998-12-02 JLA PROY-0233 REVISION ANO 2000: EL ARCHIVO DE       PGMEDCFG
000370*                PARAMETROS NO GUARDA FECHAS, SOLO HORAS.         PGMEDCFG
000380*                SIN CAMBIOS DE CODIGO.                           PGMEDCFG
000390* 2004-08-19 MVI PROY-0318 SE REEMPLAZA EL PAR FIJO DE CLAVES     PGMEDCFG
000400*                POR UN ARCHIVO DE CLAVE/VALOR DE LARGO LIBRE.    PGMEDCFG
000410* 2025-11-03 RPG TKT-8801 REESCRITURA PARA CARGAR LA TABLA DE     PGMEDCFG
000420*                TARIFAS POR COURIER/REGION DE LA TIENDA          PGMEDCFG
000430*                ON-LINE Y LA HORA DE CORTE DE DESPACHO.          PGMEDCFG
000440* 2025-11-10 RPG TKT-8814 SE AGREGA VALIDACION DE DIAS BASE       PGMEDCFG
000450*                POSITIVOS Y DE AL MENOS UNA TARIFA CARGADA.      PGMEDCFG
000460* 2025-11-17 RPG TKT-8829 LA TABLA DE TARIFAS CARGADA SE          PGMEDCFG
000470*                DEVUELVE AL LLAMADOR POR EL SEGUNDO PARAMETRO    PGMEDCFG
000480*                DE LINKAGE (ANTES QUEDABA SOLO EN MEMORIA        PGMEDCFG
000490*                PROPIA DE ESTE PROGRAMA Y PGMEDDRV NO PODIA      PGMEDCFG
000500*                VERLA).                                          PGMEDCFG
000510* 2025-11-21 RPG TKT-8843 CORREGIDO: SI EL ARCHIVO CONFIG NO      PGMEDCFG
000520*                TRAE LA CLAVE CUTOFF-TIME, LA HORA DE CORTE      PGMEDCFG
000530*                QUEDABA EN CERO Y PASABA COMO VALIDA; AHORA SE   PGMEDCFG
000540*                EXIGE QUE LA CLAVE HAYA SIDO LEIDA.              PGMEDCFG
000550* 2025-11-24 RPG TKT-8855 SE AGREGAN VISTAS REDEFINES DE LA HORA  PGMEDCFG
000560*                DE CORTE Y DEL NOMBRE DE TIENDA, ESTA ULTIMA     PGMEDCFG
000570*                ESPEJO DE LA QUE YA TENIA WS-AREA-SALIDA.        PGMEDCFG
000572* 2025-11-27 RPG TKT-8863 8000-VALIDAR-CONFIG-I PASA A USAR LOS   PGMEDCFG
000574*                88 WS-CORTE-OK/WS-ZONA-OK/WS-TARIFAS-OK EN EL    PGMEDCFG
000576*                IF FINAL, EN LUGAR DE COMPARAR LOS SWITCHES      PGMEDCFG
000577*                CONTRA 'Y' POR LITERAL.                          PGMEDCFG
000580*****************************************************************         
000590                                                                          
000600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630                                                                          
000640 SPECIAL-NAMES.                                                           
000650    C01 IS TOP-OF-FORM.                                                   
000660                                                                          
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690                                                                          
000700    SELECT CONFIG ASSIGN DDCONFIG                                         
000710    FILE STATUS IS FS-CONFIG.                                             
000720                                                                          
000730*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000740 DATA DIVISION.                                                           
000750 FILE SECTION.                                                            
000760                                                                          
000770 FD  CONFIG                                                               
000780    BLOCK CONTAINS 0 RECORDS                                              
000790    RECORDING MODE IS F.                                                  
000800 01  REG-CONFIG        PIC X(80).                                         
000810                                                                          
000820 WORKING-STORAGE SECTION.                                                 
000830*=======================*                                                 
000840                                                                          
000850 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000860                                                                          
000870 COPY PGM_45-CP-CFGREC.                                                   
000880 COPY PGM_45-CP-RATETB.                                                   
000890                                                                          
000900*----------- ARCHIVOS -------------------------------------------         
000910 77  FS-CONFIG               PIC XX        VALUE SPACES.                  
000920                                                                          
000930 77  WS-STATUS-FIN           PIC X         VALUE 'N'.                     
000940    88  WS-FIN-LECTURA                    VALUE 'Y'.                      
000950    88  WS-NO-FIN-LECTURA                 VALUE 'N'.                      
000960                                                                          
000970*----------- SALIDA (LO QUE SE DEVUELVE POR LINKAGE) -------------        
000980 01  WS-AREA-SALIDA.                                                      
000990    03  WS-SAL-VALIDO          PIC X(01)   VALUE 'Y'.                     
001000    03  WS-SAL-TIENDA          PIC X(40)   VALUE SPACES.                  
001010    03  WS-SAL-ZONA-HORARIA    PIC X(20)   VALUE SPACES.                  
001020    03  WS-SAL-CORTE-HH        PIC 9(02)   VALUE ZEROS.                   
001030    03  WS-SAL-CORTE-MM        PIC 9(02)   VALUE ZEROS.                   
001040    03  FILLER                 PIC X(14)   VALUE SPACES.                  
001050                                                                          
001060 01  WS-AREA-SALIDA-R REDEFINES WS-AREA-SALIDA.                           
001070    03  FILLER                 PIC X(01).                                 
001080    03  WS-SAL-TIENDA-CAR OCCURS 40 TIMES PIC X.                          
001090    03  FILLER                 PIC X(38).                                 
001100                                                                          
001110*    VISTA NUMERICA DE LA HORA DE CORTE, PARA EL MENSAJE DE ERROR.        
001120 01  WS-AREA-SALIDA-HORA REDEFINES WS-AREA-SALIDA.                        
001130    03  FILLER                 PIC X(61).                                 
001140    03  WS-SAL-CORTE-HHMM      PIC 9(04).                                 
001150    03  FILLER                 PIC X(14).                                 
001160                                                                          
001170*----------- SWITCHES DE LA VALIDACION FINAL (TODOS COMP) --------        
001180 77  WS-SW-VIO-CORTE          PIC X(01)   VALUE 'N'.                      
001190    88  WS-CORTE-OK                      VALUE 'N'.                       
001200 77  WS-SW-VIO-ZONA           PIC X(01)   VALUE 'N'.                      
001210    88  WS-ZONA-OK                       VALUE 'N'.                       
001220 77  WS-SW-VIO-TARIFAS        PIC X(01)   VALUE 'N'.                      
001230    88  WS-TARIFAS-OK                    VALUE 'N'.                       
001240 77  WS-SW-VISTO-CORTE        PIC X(01)   VALUE 'N'.                      
001250    88  WS-CORTE-VISTO                   VALUE 'Y'.                       
001260 77  WS-IDX                   PIC 9(04)   USAGE COMP VALUE ZERO.          
001270                                                                          
001280 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
001290                                                                          
001300*-------------------------------------------------------------            
001310 LINKAGE SECTION.                                                         
001320*================*                                                        
001330 01  LK-CONFIGURACION.                                                    
001340    03  LK-CFG-VALIDO          PIC X(01).                                 
001350    03  LK-CFG-TIENDA          PIC X(40).                                 
001360    03  LK-CFG-ZONA-HORARIA    PIC X(20).                                 
001370    03  LK-CFG-CORTE-HH        PIC 9(02).                                 
001380    03  LK-CFG-CORTE-MM        PIC 9(02).                                 
001390    03  FILLER                 PIC X(14).                                 
001400                                                                          
001410*    VISTA CARACTER POR CARACTER DEL NOMBRE DE TIENDA DEVUELTO,           
001420*    DE USO EN PGMEDDRV PARA EL TITULO DEL RESUMEN.                       
001430 01  LK-CONFIGURACION-R REDEFINES LK-CONFIGURACION.                       
001440    03  FILLER                 PIC X(01).                                 
001450    03  LK-CFG-TIENDA-CAR OCCURS 40 TIMES PIC X.                          
001460    03  FILLER                 PIC X(38).                                 
001470                                                                          
001480*----------- TABLA DE TARIFAS (VER CP PGM_45-CP-RATETB) ----------        
001490 01  LK-TABLA-TARIFAS.                                                    
001500    03  LK-TARIFA-CANT         PIC 9(04)   USAGE COMP.                    
001510    03  LK-TARIFA-ENT          OCCURS 300 TIMES.                          
001520        05  LK-TARIFA-COURIER  PIC X(20).                                 
001530        05  LK-TARIFA-REGION   PIC X(10).                                 
001540        05  LK-TARIFA-DIAS     PIC 9(03).                                 
001550        05  FILLER             PIC X(07).                                 
001560                                                                          
001570*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
001580 PROCEDURE DIVISION USING LK-CONFIGURACION LK-TABLA-TARIFAS.              
001590                                                                          
001600 MAIN-PROGRAM-I.                                                          
001610                                                                          
001620    PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                             
001630                                                                          
001640    PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                            
001650       UNTIL WS-FIN-LECTURA.                                              
001660                                                                          
001670    PERFORM 8000-VALIDAR-CONFIG-I THRU 8000-VALIDAR-CONFIG-F.             
001680                                                                          
001690    PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                               
001700                                                                          
001710 MAIN-PROGRAM-F. GOBACK.                                                  
001720                                                                          
001730                                                                          
001740*---------------------------------------------------------------          
001750 1000-INICIO-I.                                                           
001760                                                                          
001770    MOVE SPACES TO WS-SAL-TIENDA WS-SAL-ZONA-HORARIA.                     
001780    MOVE ZEROS  TO WS-SAL-CORTE-HH WS-SAL-CORTE-MM WS-TARIFA-CANT.        
001790    MOVE 'Y'    TO WS-SAL-VALIDO.                                         
001800    MOVE 'N'    TO WS-SW-VISTO-CORTE.                                     
001810                                                                          
001820    OPEN INPUT CONFIG.                                                    
001830    IF FS-CONFIG NOT = '00'                                               
001840       MOVE 'N' TO WS-SAL-VALIDO                                          
001850       MOVE 'Y' TO WS-STATUS-FIN                                          
001860    ELSE                                                                  
001870       PERFORM 2100-LEER-CONFIG-I THRU 2100-LEER-CONFIG-F                 
001880    END-IF.                                                               
001890                                                                          
001900 1000-INICIO-F. EXIT.                                                     
001910                                                                          
001920                                                                          
001930*---------------------------------------------------------------          
001940*    DISTRIBUYE EL REGISTRO LEIDO SEGUN SU CLAVE (CFG-KEY).               
001950*---------------------------------------------------------------          
001960 2000-PROCESO-I.                                                          
001970                                                                          
001980    EVALUATE CFG-KEY                                                      
001990       WHEN 'STORE-NAME'                                                  
002000          MOVE CFG-VALUE(1:40) TO WS-SAL-TIENDA                           
002010       WHEN 'TIMEZONE'                                                    
002020          MOVE CFG-VALUE(1:20) TO WS-SAL-ZONA-HORARIA                     
002030       WHEN 'CUTOFF-TIME'                                                 
002040          MOVE CUTOFF-HH TO WS-SAL-CORTE-HH                               
002050          MOVE CUTOFF-MM TO WS-SAL-CORTE-MM                               
002060          MOVE 'Y' TO WS-SW-VISTO-CORTE                                   
002070       WHEN 'RATE'                                                        
002080          PERFORM 2200-CARGAR-RATE-I THRU 2200-CARGAR-RATE-F              
002090       WHEN OTHER                                                         
002100          CONTINUE                                                        
002110    END-EVALUATE.                                                         
002120                                                                          
002130    PERFORM 2100-LEER-CONFIG-I THRU 2100-LEER-CONFIG-F.                   
002140                                                                          
002150 2000-PROCESO-F. EXIT.                                                    
002160                                                                          
002170                                                                          
002180*---------------------------------------------------------------          
002190 2100-LEER-CONFIG-I.                                                      
002200                                                                          
002210    READ CONFIG INTO WS-REG-CONFIG                                        
002220       AT END                                                             
002230          MOVE 'Y' TO WS-STATUS-FIN                                       
002240       NOT AT END                                                         
002250          CONTINUE                                                        
002260    END-READ.                                                             
002270                                                                          
002280 2100-LEER-CONFIG-F. EXIT.                                                
002290                                                                          
002300                                                                          
002310*---------------------------------------------------------------          
002320*    AGREGA UNA ENTRADA (COURIER/REGION/DIAS) A LA TABLA EN               
002330*    MEMORIA, SI HAY LUGAR (TOPE DE 300 ENTRADAS).                        
002340*---------------------------------------------------------------          
002350 2200-CARGAR-RATE-I.                                                      
002360                                                                          
002370    IF WS-TARIFA-CANT < 300                                               
002380       ADD 1 TO WS-TARIFA-CANT                                            
002390       SET WS-TARIFA-IDX TO WS-TARIFA-CANT                                
002400       MOVE RATE-COURIER TO WS-TARIFA-COURIER(WS-TARIFA-IDX)              
002410       MOVE RATE-REGION  TO WS-TARIFA-REGION(WS-TARIFA-IDX)               
002420       MOVE RATE-DAYS    TO WS-TARIFA-DIAS(WS-TARIFA-IDX)                 
002430    END-IF.                                                               
002440                                                                          
002450 2200-CARGAR-RATE-F. EXIT.                                                
002460                                                                          
002470                                                                          
002480*---------------------------------------------------------------          
002490*    VALIDACION FINAL DE TODO LO CARGADO (CONFIGURATION                   
002500*    VALIDATOR). CUALQUIER VIOLACION INVALIDA TODA LA CONFIG.             
002510*---------------------------------------------------------------          
002520 8000-VALIDAR-CONFIG-I.                                                   
002530                                                                          
002540    MOVE 'N' TO WS-SW-VIO-CORTE WS-SW-VIO-ZONA WS-SW-VIO-TARIFAS.         
002550                                                                          
002560    IF NOT WS-CORTE-VISTO                                                 
002570       MOVE 'Y' TO WS-SW-VIO-CORTE                                        
002580    ELSE                                                                  
002590       IF WS-SAL-CORTE-HH > 23 OR WS-SAL-CORTE-MM > 59                    
002600          MOVE 'Y' TO WS-SW-VIO-CORTE                                     
002610       END-IF                                                             
002620    END-IF.                                                               
002630                                                                          
002640    IF WS-SAL-ZONA-HORARIA = SPACES                                       
002650       MOVE 'Y' TO WS-SW-VIO-ZONA                                         
002660    END-IF.                                                               
002670                                                                          
002680    IF WS-TARIFA-CANT = ZERO                                              
002690       MOVE 'Y' TO WS-SW-VIO-TARIFAS                                      
002700    ELSE                                                                  
002710       PERFORM 8100-VALIDAR-DIAS-BASE-I                                   
002720          THRU 8100-VALIDAR-DIAS-BASE-F                                   
002730    END-IF.                                                               
002740                                                                          
002750    IF NOT WS-CORTE-OK OR NOT WS-ZONA-OK OR NOT WS-TARIFAS-OK             
002780       MOVE 'N' TO WS-SAL-VALIDO                                          
002790    END-IF.                                                               
002795                                                                          
002800 8000-VALIDAR-CONFIG-F. EXIT.                                             
002810                                                                          
002820                                                                          
002830*---------------------------------------------------------------          
002840*    CADA TARIFA CARGADA DEBE TENER DIAS BASE > 0.                        
002850*---------------------------------------------------------------          
002860 8100-VALIDAR-DIAS-BASE-I.                                                
002870                                                                          
002880    MOVE 1 TO WS-IDX.                                                     
002890    PERFORM 8110-CHEQUEAR-UNA-TARIFA-I                                    
002900       THRU 8110-CHEQUEAR-UNA-TARIFA-F                                    
002910       UNTIL WS-IDX > WS-TARIFA-CANT.                                     
002920                                                                          
002930 8100-VALIDAR-DIAS-BASE-F. EXIT.                                          
002940                                                                          
002950                                                                          
002960*---------------------------------------------------------------          
002970*    CHEQUEA UNA ENTRADA DE LA TABLA Y AVANZA EL INDICE.                  
002980*---------------------------------------------------------------          
002990 8110-CHEQUEAR-UNA-TARIFA-I.                                              
003000                                                                          
003010    IF WS-TARIFA-DIAS(WS-IDX) = ZERO                                      
003020       MOVE 'Y' TO WS-SW-VIO-TARIFAS                                      
003030    END-IF.                                                               
003040    ADD 1 TO WS-IDX.                                                      
003050                                                                          
003060 8110-CHEQUEAR-UNA-TARIFA-F. EXIT.                                        
003070                                                                          
003080                                                                          
003090*---------------------------------------------------------------          
003100 9999-FINAL-I.                                                            
003110                                                                          
003120    IF FS-CONFIG = '00' OR FS-CONFIG = '10'                               
003130       CLOSE CONFIG                                                       
003140    END-IF.                                                               
003150                                                                          
003160    MOVE WS-SAL-VALIDO       TO LK-CFG-VALIDO.                            
003170    MOVE WS-SAL-TIENDA       TO LK-CFG-TIENDA.                            
003180    MOVE WS-SAL-ZONA-HORARIA TO LK-CFG-ZONA-HORARIA.                      
003190    MOVE WS-SAL-CORTE-HH     TO LK-CFG-CORTE-HH.                          
003200    MOVE WS-SAL-CORTE-MM     TO LK-CFG-CORTE-MM.                          
003210    MOVE WS-TABLA-TARIFAS    TO LK-TABLA-TARIFAS.                         
003220                                                                          
003230 9999-FINAL-F. EXIT.                                                      
