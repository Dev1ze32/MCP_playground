000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMEDDRV.                                                    
000120 AUTHOR. J ALVAREZ.                                                       
000130 INSTALLATION. DEPARTAMENTO DE SISTEMAS.                                  
000140 DATE-WRITTEN. 22/03/1990.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.  USO INTERNO - LOTE DE ESTIMACION DE ENTREGA.                  
000170                                                                          
000180*****************************************************************         
000190*    PGMEDDRV  -  CONDUCTOR DEL LOTE DE ESTIMACION DE ENTREGA    *        
000200*    =========================================================  *         
000210*    LEE REQUESTS (DDSOLIC), UNA SOLICITUD DE ESTIMACION POR     *        
000220*    REGISTRO; PARA CADA UNA VALIDA COURIER/REGION/FECHA         *        
000230*    (PGMEDVAL), BUSCA LA TARIFA EN LA TABLA CARGADA POR         *        
000240*    PGMEDCFG Y CALCULA LA FECHA DE ENTREGA (PGMEDCAL). ESCRIBE  *        
000250*    ESTIMATES (DDESTIM) O REJECTS (DDRECHA) SEGUN EL RESULTADO  *        
000260*    Y, AL TERMINAR, UN REPORTE DE TOTALES EN SUMMARY (DDRESUM). *        
000270*    SI LA CONFIGURACION DE LA TIENDA NO ES VALIDA LA CORRIDA    *        
000280*    SE ABORTA CON UN SOLO RECHAZO DE CONFIG-ERROR Y NINGUNA     *        
000290*    SOLICITUD SE PROCESA.                                      *         
000300*****************************************************************         
000310*    HISTORIA DE CAMBIOS                                                  
000320*-----------------------------------------------------------------        
000330* 1990-03-22 JLA PROY-0098 ALTA: CONDUCTOR DEL LOTE NOCTURNO DE   PGMEDDRV
000340*                CONCILIACION DE SUCURSALES.                      PGMEDDRV
000350* 1992-09-14 RGZ PROY-0144 SE AGREGA EL RESUMEN DE TOTALES AL     PGMEDDRV
000360*                FINAL DE LA CORRIDA.                             PGMEDDRV
000370* 1998-11-20 MVI PROY-0233 REVISION ANO 2000: TODAS LAS FECHAS    PGMEDDRV
000380*                DEL LOTE USAN ANO DE 4 DIGITOS. SIN CAMBIOS      PGMEDDRV
000390*                DE LOGICA.                                       PGMEDDRV
000400* 2007-05-03 CPF PROY-0355 SE AGREGA EL CORTE DE EJECUCION SI     PGMEDDRV
000410*                LA CARGA DE PARAMETROS FALLA.                    PGMEDDRV
000420* 2025-11-05 RPG TKT-8801 REESCRITURA TOTAL PARA EL LOTE DE       PGMEDDRV
000430*                ESTIMACION DE ENTREGA: VALIDACION DE COURIER/    PGMEDDRV
000440*                REGION/FECHA, BUSQUEDA DE TARIFA Y CALCULO DE    PGMEDDRV
000450*                FECHA DE ENTREGA POR SUBRUTINAS.                 PGMEDDRV
000460* 2025-11-14 RPG TKT-8814 SE AGREGA EL DESGLOSE DE RECHAZOS POR   PGMEDDRV
000470*                CODIGO DE ERROR EN EL REPORTE DE RESUMEN.        PGMEDDRV
000480* 2025-11-19 RPG TKT-8830 AJUSTE AL REGISTRO DE SALIDA: ANTES/    PGMEDDRV
000490*                DESPUES DE CORTE Y FECHA DE INICIO DEVUELTOS     PGMEDDRV
000500*                POR PGMEDCAL.                                    PGMEDDRV
000510* 2025-11-21 RPG TKT-8844 LA BUSQUEDA DE TARIFA POR COURIER/      PGMEDDRV
000520*                REGION SE REESCRIBE COMO PARRAFO PERFORMADO      PGMEDDRV
000530*                THRU, SIGUIENDO EL ESTILO DEL RESTO DEL LOTE.    PGMEDDRV
000540* 2025-11-24 RPG TKT-8854 SE AGREGAN VISTAS REDEFINES NUMERICAS   PGMEDDRV
000550*                DE LAS FECHAS DE VALIDACION Y DE RESPUESTA DE    PGMEDDRV
000560*                CALCULO, PARA EL SUBTOTAL DEL RESUMEN.           PGMEDDRV
000562* 2025-11-27 RPG TKT-8862 SE AGREGA TRAZA DE LAS TRES FECHAS      PGMEDDRV
000564*                DE LA ESTIMACION EN 2400-ESCRIBIR-ESTIMACION-I,  PGMEDDRV
000566*                USANDO LA VISTA REDEFINES DEL LAYOUT DE SALIDA.  PGMEDDRV
000570*****************************************************************         
000580                                                                          
000590*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620                                                                          
000630 SPECIAL-NAMES.                                                           
000640    C01 IS TOP-OF-FORM.                                                   
000650                                                                          
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680                                                                          
000690    SELECT REQUESTS ASSIGN DDSOLIC                                        
000700    FILE STATUS IS FS-REQUESTS.                                           
000710                                                                          
000720    SELECT ESTIMATES ASSIGN DDESTIM                                       
000730    FILE STATUS IS FS-ESTIMATES.                                          
000740                                                                          
000750    SELECT REJECTS ASSIGN DDRECHA                                         
000760    FILE STATUS IS FS-REJECTS.                                            
000770                                                                          
000780    SELECT SUMMARY ASSIGN DDRESUM                                         
000790    FILE STATUS IS FS-SUMMARY.                                            
000800                                                                          
000810*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
000820 DATA DIVISION.                                                           
000830 FILE SECTION.                                                            
000840                                                                          
000850 FD  REQUESTS                                                             
000860    BLOCK CONTAINS 0 RECORDS                                              
000870    RECORDING MODE IS F.                                                  
000880 01  REG-SOLICITUD        PIC X(122).                                     
000890                                                                          
000900 FD  ESTIMATES                                                            
000910    BLOCK CONTAINS 0 RECORDS                                              
000920    RECORDING MODE IS F.                                                  
000930 01  REG-ESTIMACION       PIC X(85).                                      
000940                                                                          
000950 FD  REJECTS                                                              
000960    BLOCK CONTAINS 0 RECORDS                                              
000970    RECORDING MODE IS F.                                                  
000980 01  REG-ERROR            PIC X(86).                                      
000990                                                                          
001000 FD  SUMMARY                                                              
001010    BLOCK CONTAINS 0 RECORDS                                              
001020    RECORDING MODE IS F.                                                  
001030 01  REG-RESUMEN          PIC X(132).                                     
001040                                                                          
001050 WORKING-STORAGE SECTION.                                                 
001060*=======================*                                                 
001070                                                                          
001080 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
001090                                                                          
001100 COPY PGM_45-CP-REQREC.                                                   
001110 COPY PGM_45-CP-ESTREC.                                                   
001120 COPY PGM_45-CP-ERRREC.                                                   
001130 COPY PGM_45-CP-RATETB.                                                   
001140                                                                          
001150*----------- ARCHIVOS -------------------------------------------         
001160 77  FS-REQUESTS             PIC XX        VALUE SPACES.                  
001170 77  FS-ESTIMATES            PIC XX        VALUE SPACES.                  
001180 77  FS-REJECTS              PIC XX        VALUE SPACES.                  
001190 77  FS-SUMMARY              PIC XX        VALUE SPACES.                  
001200                                                                          
001210 77  WS-STATUS-FIN           PIC X         VALUE 'N'.                     
001220    88  WS-FIN-LECTURA                    VALUE 'Y'.                      
001230    88  WS-NO-FIN-LECTURA                 VALUE 'N'.                      
001240                                                                          
001250*----------- AREA DE LLAMADA A PGMEDCFG (CARGA DE CONFIG) --------        
001260 01  WS-AREA-CONFIG.                                                      
001270    03  WS-CFGD-VALIDO         PIC X(01)   VALUE 'Y'.                     
001280    03  WS-CFGD-TIENDA         PIC X(40)   VALUE SPACES.                  
001290    03  WS-CFGD-ZONA-HORARIA   PIC X(20)   VALUE SPACES.                  
001300    03  WS-CFGD-CORTE-HH       PIC 9(02)   VALUE ZEROS.                   
001310    03  WS-CFGD-CORTE-MM       PIC 9(02)   VALUE ZEROS.                   
001320    03  FILLER                 PIC X(14)   VALUE SPACES.                  
001330                                                                          
001340 01  WS-AREA-CONFIG-R REDEFINES WS-AREA-CONFIG.                           
001350    03  FILLER                 PIC X(01).                                 
001360    03  WS-CFGD-TIENDA-CAR OCCURS 40 TIMES PIC X.                         
001370    03  FILLER                 PIC X(38).                                 
001380                                                                          
001390*----------- AREA DE LLAMADA A PGMEDVAL (VALIDACION) -------------        
001400 01  WS-AREA-VALIDACION.                                                  
001410    03  WS-VAL-FUNCION         PIC X(01)   VALUE SPACE.                   
001420    03  WS-VAL-ENTRADA         PIC X(50)   VALUE SPACES.                  
001430    03  WS-VAL-SALIDA          PIC X(20)   VALUE SPACES.                  
001440    03  WS-VAL-FECHA-AAAA      PIC 9(04)   VALUE ZEROS.                   
001450    03  WS-VAL-FECHA-MM        PIC 9(02)   VALUE ZEROS.                   
001460    03  WS-VAL-FECHA-DD        PIC 9(02)   VALUE ZEROS.                   
001470    03  WS-VAL-VALIDO          PIC X(01)   VALUE 'N'.                     
001480    03  WS-VAL-MENSAJE         PIC X(40)   VALUE SPACES.                  
001490    03  FILLER                 PIC X(04)   VALUE SPACES.                  
001500                                                                          
001510*    VISTA NUMERICA DE LA FECHA A VALIDAR, PARA COMPARACIONES.            
001520 01  WS-AREA-VALIDACION-R REDEFINES WS-AREA-VALIDACION.                   
001530    03  FILLER                 PIC X(71).                                 
001540    03  WS-VAL-FECHA-AAAAMMDD  PIC 9(08).                                 
001550    03  FILLER                 PIC X(45).                                 
001560                                                                          
001570*----------- AREA DE LLAMADA A PGMEDCAL (CALCULO) ----------------        
001580 01  WS-AREA-CALCULO.                                                     
001590    03  WS-CAL-COURIER         PIC X(20)   VALUE SPACES.                  
001600    03  WS-CAL-REGION          PIC X(10)   VALUE SPACES.                  
001610    03  WS-CAL-AAAA            PIC 9(04)   VALUE ZEROS.                   
001620    03  WS-CAL-MM              PIC 9(02)   VALUE ZEROS.                   
001630    03  WS-CAL-DD              PIC 9(02)   VALUE ZEROS.                   
001640    03  WS-CAL-HH              PIC 9(02)   VALUE ZEROS.                   
001650    03  WS-CAL-MIN             PIC 9(02)   VALUE ZEROS.                   
001660    03  WS-CAL-CORTE-HH        PIC 9(02)   VALUE ZEROS.                   
001670    03  WS-CAL-CORTE-MM        PIC 9(02)   VALUE ZEROS.                   
001680    03  WS-CAL-DIAS-BASE       PIC 9(03)   VALUE ZEROS.                   
001690    03  WS-CAL-RESP-AAAA       PIC 9(04)   VALUE ZEROS.                   
001700    03  WS-CAL-RESP-MM         PIC 9(02)   VALUE ZEROS.                   
001710    03  WS-CAL-RESP-DD         PIC 9(02)   VALUE ZEROS.                   
001720    03  WS-CAL-DIAS-CALENDARIO PIC 9(03)   VALUE ZEROS.                   
001730    03  WS-CAL-CONFIANZA       PIC X(06)   VALUE SPACES.                  
001740    03  WS-CAL-ERROR           PIC X(01)   VALUE 'N'.                     
001750    03  WS-CAL-ANTES-DE-CORTE  PIC X(01)   VALUE 'N'.                     
001760    03  WS-CAL-INICIO-AAAA     PIC 9(04)   VALUE ZEROS.                   
001770    03  WS-CAL-INICIO-MM       PIC 9(02)   VALUE ZEROS.                   
001780    03  WS-CAL-INICIO-DD       PIC 9(02)   VALUE ZEROS.                   
001790    03  FILLER                 PIC X(04)   VALUE SPACES.                  
001800                                                                          
001810*    VISTA NUMERICA DE LA FECHA DE ENTREGA DEVUELTA POR PGMEDCAL,         
001820*    PARA EL SUBTOTAL DEL RESUMEN POR FECHA.                              
001830 01  WS-AREA-CALCULO-R REDEFINES WS-AREA-CALCULO.                         
001840    03  FILLER                 PIC X(49).                                 
001850    03  WS-CAL-RESP-AAAAMMDD   PIC 9(08).                                 
001860    03  FILLER                 PIC X(23).                                 
001870                                                                          
001880*----------- BUSQUEDA DE TARIFA Y ARMADO DEL RECHAZO -------------        
001890 77  WS-SW-RECHAZADO        PIC X(01)   VALUE 'N'.                        
001900    88  WS-RECHAZADO                   VALUE 'Y'.                         
001910    88  WS-NO-RECHAZADO                VALUE 'N'.                         
001920 77  WS-SW-TARIFA-HALLADA   PIC X(01)   VALUE 'N'.                        
001930    88  WS-TARIFA-ENCONTRADA           VALUE 'Y'.                         
001940 77  WS-IDX-TARIFA           PIC 9(04) USAGE COMP VALUE ZERO.             
001950 77  WS-DIAS-BASE-HALLADOS   PIC 9(03)           VALUE ZERO.              
001960 77  WS-ERR-CODIGO           PIC X(16)           VALUE SPACES.            
001970 77  WS-ERR-TEXTO            PIC X(60)           VALUE SPACES.            
001980                                                                          
001990*----------- ACUMULADORES DEL RESUMEN (TODOS COMP) ---------------        
002000 77  WS-ACUM-LEIDAS           PIC 9(07) USAGE COMP VALUE ZERO.            
002010 77  WS-ACUM-ESTIMADAS        PIC 9(07) USAGE COMP VALUE ZERO.            
002020 77  WS-ACUM-RECHAZADAS       PIC 9(07) USAGE COMP VALUE ZERO.            
002030 77  WS-ACUM-INV-COURIER      PIC 9(07) USAGE COMP VALUE ZERO.            
002040 77  WS-ACUM-INV-REGION       PIC 9(07) USAGE COMP VALUE ZERO.            
002050 77  WS-ACUM-CONFIG-ERROR     PIC 9(07) USAGE COMP VALUE ZERO.            
002060 77  WS-ACUM-INTERNAL-ERROR   PIC 9(07) USAGE COMP VALUE ZERO.            
002070                                                                          
002080*----------- LINEAS DE IMPRESION DEL REPORTE DE RESUMEN ----------        
002090 01  WS-LINEA-TITULO.                                                     
002100    03  FILLER                 PIC X(05)   VALUE SPACES.                  
002110    03  WS-TIT-LITERAL         PIC X(36)                                  
002120             VALUE 'REPORTE DE ESTIMACION DE ENTREGA - '.                 
002130    03  WS-TIT-TIENDA          PIC X(40)   VALUE SPACES.                  
002140    03  FILLER                 PIC X(51)   VALUE SPACES.                  
002150                                                                          
002160 01  WS-LINEA-DETALLE.                                                    
002170    03  FILLER                 PIC X(05)   VALUE SPACES.                  
002180    03  WS-DET-LITERAL         PIC X(30)   VALUE SPACES.                  
002190    03  WS-DET-VALOR           PIC ZZZ,ZZ9.                               
002200    03  FILLER                 PIC X(90)   VALUE SPACES.                  
002210                                                                          
002220 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
002230                                                                          
002240*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||              
002250 PROCEDURE DIVISION.                                                      
002260                                                                          
002270 MAIN-PROGRAM-I.                                                          
002280                                                                          
002290    PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                             
002300                                                                          
002310    PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                            
002320       UNTIL WS-FIN-LECTURA.                                              
002330                                                                          
002340    PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                               
002350                                                                          
002360 MAIN-PROGRAM-F. GOBACK.                                                  
002370                                                                          
002380                                                                          
002390*---------------------------------------------------------------          
002400*    ABRE LOS CUATRO ARCHIVOS DEL LOTE, CARGA LA CONFIGURACION            
002410*    DE LA TIENDA (PGMEDCFG) Y ADELANTA LA PRIMER LECTURA DE              
002420*    REQUESTS. CUALQUIER FALLA (APERTURA O CONFIGURACION                  
002430*    INVALIDA) DEJA LA CORRIDA SIN SOLICITUDES POR PROCESAR.              
002440*---------------------------------------------------------------          
002450 1000-INICIO-I.                                                           
002460                                                                          
002470    MOVE ZERO TO WS-ACUM-LEIDAS WS-ACUM-ESTIMADAS                         
002480                 WS-ACUM-RECHAZADAS WS-ACUM-INV-COURIER                   
002490                 WS-ACUM-INV-REGION WS-ACUM-CONFIG-ERROR                  
002500                 WS-ACUM-INTERNAL-ERROR.                                  
002510    MOVE 'N' TO WS-STATUS-FIN.                                            
002520                                                                          
002530    OPEN INPUT REQUESTS.                                                  
002540    IF FS-REQUESTS NOT = '00'                                             
002550       DISPLAY 'PGMEDDRV - ERROR ABRIENDO REQUESTS  ' FS-REQUESTS         
002560       MOVE 9999 TO RETURN-CODE                                           
002570       MOVE 'Y' TO WS-STATUS-FIN                                          
002580    END-IF.                                                               
002590                                                                          
002600    OPEN OUTPUT ESTIMATES.                                                
002610    IF FS-ESTIMATES NOT = '00'                                            
002620       DISPLAY 'PGMEDDRV - ERROR ABRIENDO ESTIMATES ' FS-ESTIMATES        
002630       MOVE 9999 TO RETURN-CODE                                           
002640       MOVE 'Y' TO WS-STATUS-FIN                                          
002650    END-IF.                                                               
002660                                                                          
002670    OPEN OUTPUT REJECTS.                                                  
002680    IF FS-REJECTS NOT = '00'                                              
002690       DISPLAY 'PGMEDDRV - ERROR ABRIENDO REJECTS   ' FS-REJECTS          
002700       MOVE 9999 TO RETURN-CODE                                           
002710       MOVE 'Y' TO WS-STATUS-FIN                                          
002720    END-IF.                                                               
002730                                                                          
002740    OPEN OUTPUT SUMMARY.                                                  
002750    IF FS-SUMMARY NOT = '00'                                              
002760       DISPLAY 'PGMEDDRV - ERROR ABRIENDO SUMMARY   ' FS-SUMMARY          
002770       MOVE 9999 TO RETURN-CODE                                           
002780       MOVE 'Y' TO WS-STATUS-FIN                                          
002790    END-IF.                                                               
002800                                                                          
002810    PERFORM 1100-CARGAR-CONFIG-I THRU 1100-CARGAR-CONFIG-F.               
002820                                                                          
002830    IF WS-NO-FIN-LECTURA                                                  
002840       PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F           
002850    END-IF.                                                               
002860                                                                          
002870 1000-INICIO-F. EXIT.                                                     
002880                                                                          
002890                                                                          
002900*---------------------------------------------------------------          
002910*    CARGA LA CONFIGURACION DE LA TIENDA Y LA TABLA DE TARIFAS.           
002920*    SI LA CONFIGURACION NO ES VALIDA SE ESCRIBE UN UNICO                 
002930*    RECHAZO DE CONFIG-ERROR Y SE CORTA LA LECTURA DE REQUESTS.           
002940*---------------------------------------------------------------          
002950 1100-CARGAR-CONFIG-I.                                                    
002960                                                                          
002970    CALL 'PGMEDCFG' USING WS-AREA-CONFIG WS-TABLA-TARIFAS.                
002980                                                                          
002990    IF WS-CFGD-VALIDO = 'N'                                               
003000       PERFORM 1900-CONFIG-INVALIDA-I THRU 1900-CONFIG-INVALIDA-F         
003010       MOVE 'Y' TO WS-STATUS-FIN                                          
003020    END-IF.                                                               
003030                                                                          
003040 1100-CARGAR-CONFIG-F. EXIT.                                              
003050                                                                          
003060                                                                          
003070*---------------------------------------------------------------          
003080*    UNICO RECHAZO DE LA CORRIDA CUANDO LA CONFIGURACION DE LA            
003090*    TIENDA NO PASA LA VALIDACION (PGMEDCFG). NO HAY REQ-ID.              
003100*---------------------------------------------------------------          
003110 1900-CONFIG-INVALIDA-I.                                                  
003120                                                                          
003130    MOVE SPACES           TO WS-REG-ERROR.                                
003140    MOVE 'CONFIG'         TO ERR-ID.                                      
003150    MOVE 'CONFIG-ERROR'   TO ERR-CODE.                                    
003160    MOVE 'LA CONFIGURACION DE LA TIENDA NO ES VALIDA; LA'                 
003170                          TO ERR-MESSAGE.                                 
003180    WRITE REJECTS FROM WS-REG-ERROR.                                      
003190                                                                          
003200    ADD 1 TO WS-ACUM-RECHAZADAS WS-ACUM-CONFIG-ERROR.                     
003210                                                                          
003220 1900-CONFIG-INVALIDA-F. EXIT.                                            
003230                                                                          
003240                                                                          
003250*---------------------------------------------------------------          
003260*    PROCESA LA SOLICITUD ACTUALMENTE EN WS-REG-SOLICITUD: VALIDA         
003270*    COURIER, REGION Y FECHA, BUSCA LA TARIFA, CALCULA LA FECHA           
003280*    DE ENTREGA Y ESCRIBE LA SALIDA QUE CORRESPONDA. CADA PASO            
003290*    SE SALTA SI YA HUBO RECHAZO EN UN PASO ANTERIOR.                     
003300*---------------------------------------------------------------          
003310 2000-PROCESO-I.                                                          
003320                                                                          
003330    ADD 1 TO WS-ACUM-LEIDAS.                                              
003340    MOVE 'N' TO WS-SW-RECHAZADO.                                          
003350    MOVE SPACES TO WS-ERR-CODIGO WS-ERR-TEXTO.                            
003360                                                                          
003370    PERFORM 2100-VALIDAR-COURIER-I THRU 2100-VALIDAR-COURIER-F.           
003380                                                                          
003390    IF WS-NO-RECHAZADO                                                    
003400       PERFORM 2110-VALIDAR-REGION-I THRU 2110-VALIDAR-REGION-F           
003410    END-IF.                                                               
003420                                                                          
003430    IF WS-NO-RECHAZADO                                                    
003440       PERFORM 2120-VALIDAR-FECHA-I THRU 2120-VALIDAR-FECHA-F             
003450    END-IF.                                                               
003460                                                                          
003470    IF WS-NO-RECHAZADO                                                    
003480       PERFORM 2300-BUSCAR-TARIFA-I THRU 2300-BUSCAR-TARIFA-F             
003490    END-IF.                                                               
003500                                                                          
003510    IF WS-NO-RECHAZADO                                                    
003520       PERFORM 2200-CALCULAR-I THRU 2200-CALCULAR-F                       
003530    END-IF.                                                               
003540                                                                          
003550    IF WS-RECHAZADO                                                       
003560       PERFORM 2410-ESCRIBIR-RECHAZO-I                                    
003570          THRU 2410-ESCRIBIR-RECHAZO-F                                    
003580    ELSE                                                                  
003590       PERFORM 2400-ESCRIBIR-ESTIMACION-I                                 
003600          THRU 2400-ESCRIBIR-ESTIMACION-F                                 
003610    END-IF.                                                               
003620                                                                          
003630    PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.             
003640                                                                          
003650 2000-PROCESO-F. EXIT.                                                    
003660                                                                          
003670                                                                          
003680*---------------------------------------------------------------          
003690*    VALIDA Y NORMALIZA EL COURIER DE LA SOLICITUD (PGMEDVAL).            
003700*---------------------------------------------------------------          
003710 2100-VALIDAR-COURIER-I.                                                  
003720                                                                          
003730    MOVE 'C'         TO WS-VAL-FUNCION.                                   
003740    MOVE REQ-COURIER TO WS-VAL-ENTRADA.                                   
003750    CALL 'PGMEDVAL' USING WS-AREA-VALIDACION.                             
003760                                                                          
003770    IF WS-VAL-VALIDO = 'N'                                                
003780       MOVE 'Y'               TO WS-SW-RECHAZADO                          
003790       MOVE 'INVALID-COURIER' TO WS-ERR-CODIGO                            
003800       MOVE WS-VAL-MENSAJE    TO WS-ERR-TEXTO                             
003810    ELSE                                                                  
003820       MOVE WS-VAL-SALIDA     TO WS-CAL-COURIER                           
003830    END-IF.                                                               
003840                                                                          
003850 2100-VALIDAR-COURIER-F. EXIT.                                            
003860                                                                          
003870                                                                          
003880*---------------------------------------------------------------          
003890*    VALIDA Y NORMALIZA LA REGION DE LA SOLICITUD (PGMEDVAL).             
003900*---------------------------------------------------------------          
003910 2110-VALIDAR-REGION-I.                                                   
003920                                                                          
003930    MOVE 'R'        TO WS-VAL-FUNCION.                                    
003940    MOVE REQ-REGION TO WS-VAL-ENTRADA.                                    
003950    CALL 'PGMEDVAL' USING WS-AREA-VALIDACION.                             
003960                                                                          
003970    IF WS-VAL-VALIDO = 'N'                                                
003980       MOVE 'Y'              TO WS-SW-RECHAZADO                           
003990       MOVE 'INVALID-REGION' TO WS-ERR-CODIGO                             
004000       MOVE WS-VAL-MENSAJE   TO WS-ERR-TEXTO                              
004010    ELSE                                                                  
004020       MOVE WS-VAL-SALIDA(1:10) TO WS-CAL-REGION                          
004030    END-IF.                                                               
004040                                                                          
004050 2110-VALIDAR-REGION-F. EXIT.                                             
004060                                                                          
004070                                                                          
004080*---------------------------------------------------------------          
004090*    VALIDA LA FECHA DEL PEDIDO (PGMEDVAL). UNA FECHA MAL                 
004100*    FORMADA SE TRATA COMO ERROR INTERNO: NO SE PUEDE CALCULAR            
004110*    UNA ENTREGA A PARTIR DE UNA FECHA QUE NO EXISTE.                     
004120*---------------------------------------------------------------          
004130 2120-VALIDAR-FECHA-I.                                                    
004140                                                                          
004150    MOVE 'D'            TO WS-VAL-FUNCION.                                
004160    MOVE REQ-FECHA-AAAA TO WS-VAL-FECHA-AAAA.                             
004170    MOVE REQ-FECHA-MM   TO WS-VAL-FECHA-MM.                               
004180    MOVE REQ-FECHA-DD   TO WS-VAL-FECHA-DD.                               
004190    CALL 'PGMEDVAL' USING WS-AREA-VALIDACION.                             
004200                                                                          
004210    IF WS-VAL-VALIDO = 'N'                                                
004220       MOVE 'Y'               TO WS-SW-RECHAZADO                          
004230       MOVE 'INTERNAL-ERROR'  TO WS-ERR-CODIGO                            
004240       MOVE WS-VAL-MENSAJE    TO WS-ERR-TEXTO                             
004250    ELSE                                                                  
004260       MOVE REQ-FECHA-AAAA TO WS-CAL-AAAA                                 
004270       MOVE REQ-FECHA-MM   TO WS-CAL-MM                                   
004280       MOVE REQ-FECHA-DD   TO WS-CAL-DD                                   
004290    END-IF.                                                               
004300                                                                          
004310 2120-VALIDAR-FECHA-F. EXIT.                                              
004320                                                                          
004330                                                                          
004340*---------------------------------------------------------------          
004350*    CALCULA LA FECHA DE ENTREGA ESTIMADA (PGMEDCAL) A PARTIR             
004360*    DE LA HORA DEL PEDIDO, LA HORA DE CORTE DE LA TIENDA Y LOS           
004370*    DIAS BASE DE LA TARIFA HALLADA.                                      
004380*---------------------------------------------------------------          
004390 2200-CALCULAR-I.                                                         
004400                                                                          
004410    DIVIDE REQ-ORDER-TIME BY 100                                          
004420       GIVING WS-CAL-HH REMAINDER WS-CAL-MIN.                             
004430    MOVE WS-CFGD-CORTE-HH TO WS-CAL-CORTE-HH.                             
004440    MOVE WS-CFGD-CORTE-MM TO WS-CAL-CORTE-MM.                             
004450                                                                          
004460    CALL 'PGMEDCAL' USING WS-AREA-CALCULO.                                
004470                                                                          
004480    IF WS-CAL-ERROR = 'Y'                                                 
004490       MOVE 'Y'              TO WS-SW-RECHAZADO                           
004500       MOVE 'INTERNAL-ERROR' TO WS-ERR-CODIGO                             
004510       MOVE 'SE SUPERARON LOS 100 DIAS DE CALENDARIO SIN'                 
004520                             TO WS-ERR-TEXTO                              
004530    END-IF.                                                               
004540                                                                          
004550 2200-CALCULAR-F. EXIT.                                                   
004560                                                                          
004570                                                                          
004580*---------------------------------------------------------------          
004590*    BUSCA, POR RECORRIDO LINEAL, LA TARIFA DEL PAR COURIER/              
004600*    REGION YA NORMALIZADO EN LA TABLA CARGADA POR PGMEDCFG.              
004610*    SI NO HAY TARIFA LA SOLICITUD NO ESTA SERVIDA.                       
004620*---------------------------------------------------------------          
004630 2300-BUSCAR-TARIFA-I.                                                    
004640                                                                          
004650    MOVE 'N' TO WS-SW-TARIFA-HALLADA.                                     
004660    MOVE ZERO TO WS-DIAS-BASE-HALLADOS.                                   
004670                                                                          
004680    MOVE 1 TO WS-IDX-TARIFA.                                              
004690    PERFORM 2310-COMPARAR-UNA-TARIFA-I                                    
004700       THRU 2310-COMPARAR-UNA-TARIFA-F                                    
004710       UNTIL WS-IDX-TARIFA > WS-TARIFA-CANT                               
004720          OR WS-TARIFA-ENCONTRADA.                                        
004730                                                                          
004740    IF WS-TARIFA-ENCONTRADA                                               
004750       MOVE WS-DIAS-BASE-HALLADOS TO WS-CAL-DIAS-BASE                     
004760    ELSE                                                                  
004770       MOVE 'Y'               TO WS-SW-RECHAZADO                          
004780       MOVE 'INVALID-COURIER' TO WS-ERR-CODIGO                            
004790       MOVE 'EL COURIER NO TIENE TARIFA CARGADA PARA LA'                  
004800                             TO WS-ERR-TEXTO                              
004810    END-IF.                                                               
004820                                                                          
004830 2300-BUSCAR-TARIFA-F. EXIT.                                              
004840                                                                          
004850                                                                          
004860*---------------------------------------------------------------          
004870*    COMPARA UNA ENTRADA DE LA TABLA DE TARIFAS Y AVANZA EL               
004880*    INDICE PARA LA PROXIMA VUELTA DEL RECORRIDO.                         
004890*---------------------------------------------------------------          
004900 2310-COMPARAR-UNA-TARIFA-I.                                              
004910                                                                          
004920    IF WS-TARIFA-COURIER(WS-IDX-TARIFA) = WS-CAL-COURIER                  
004930       AND WS-TARIFA-REGION(WS-IDX-TARIFA) = WS-CAL-REGION                
004940       MOVE 'Y' TO WS-SW-TARIFA-HALLADA                                   
004950       MOVE WS-TARIFA-DIAS(WS-IDX-TARIFA)                                 
004960                TO WS-DIAS-BASE-HALLADOS                                  
004970    END-IF.                                                               
004980    ADD 1 TO WS-IDX-TARIFA.                                               
004990                                                                          
005000 2310-COMPARAR-UNA-TARIFA-F. EXIT.                                        
005010                                                                          
005020                                                                          
005030*---------------------------------------------------------------          
005040*    ARMA Y ESCRIBE EL REGISTRO DE ESTIMACION EXITOSA.                    
005050*---------------------------------------------------------------          
005060 2400-ESCRIBIR-ESTIMACION-I.                                              
005070                                                                          
005080    MOVE SPACES           TO WS-REG-ESTIMACION.                           
005090    MOVE REQ-ID           TO EST-ID.                                      
005100    MOVE WS-CAL-COURIER   TO EST-COURIER.                                 
005110    MOVE WS-CAL-REGION    TO EST-REGION.                                  
005120    MOVE REQ-ORDER-DATE   TO EST-ORDER-DATE.                              
005130    MOVE REQ-ORDER-TIME   TO EST-ORDER-TIME.                              
005140    COMPUTE EST-CUTOFF-TIME =                                             
005150       (WS-CAL-CORTE-HH * 100) + WS-CAL-CORTE-MM.                         
005160    MOVE WS-CAL-ANTES-DE-CORTE TO EST-BEFORE-CUTOFF.                      
005170    COMPUTE EST-START-DATE =                                              
005180       (WS-CAL-INICIO-AAAA * 10000)                                       
005190        + (WS-CAL-INICIO-MM * 100) + WS-CAL-INICIO-DD.                    
005200    MOVE WS-CAL-DIAS-BASE TO EST-BASE-DAYS.                               
005210    COMPUTE EST-DELIVERY-DATE =                                           
005220       (WS-CAL-RESP-AAAA * 10000)                                         
005230        + (WS-CAL-RESP-MM * 100) + WS-CAL-RESP-DD.                        
005240    MOVE WS-CAL-DIAS-CALENDARIO TO EST-CALENDAR-DAYS.                     
005250    MOVE WS-CAL-CONFIANZA TO EST-CONFIDENCE.                              
005260                                                                          
005262    DISPLAY 'PGMEDDRV - TRAZA FECHAS  PEDIDO=' EST-PEDIDO-AAAA            
005264        EST-PEDIDO-MM EST-PEDIDO-DD ' INICIO=' EST-INICIO-AAAA            
005266        EST-INICIO-MM EST-INICIO-DD ' ENTREGA=' EST-ENTREGA-AAAA          
005268        EST-ENTREGA-MM EST-ENTREGA-DD.                                    
005270    WRITE ESTIMATES FROM WS-REG-ESTIMACION.                               
005280    ADD 1 TO WS-ACUM-ESTIMADAS.                                           
005290                                                                          
005300 2400-ESCRIBIR-ESTIMACION-F. EXIT.                                        
005310                                                                          
005320                                                                          
005330*---------------------------------------------------------------          
005340*    ARMA Y ESCRIBE EL REGISTRO DE RECHAZO Y ACTUALIZA EL                 
005350*    ACUMULADOR DEL CODIGO DE ERROR QUE CORRESPONDA.                      
005360*---------------------------------------------------------------          
005370 2410-ESCRIBIR-RECHAZO-I.                                                 
005380                                                                          
005390    MOVE SPACES        TO WS-REG-ERROR.                                   
005400    MOVE REQ-ID         TO ERR-ID.                                        
005410    MOVE WS-ERR-CODIGO  TO ERR-CODE.                                      
005420    MOVE WS-ERR-TEXTO   TO ERR-MESSAGE.                                   
005430    WRITE REJECTS FROM WS-REG-ERROR.                                      
005440                                                                          
005450    ADD 1 TO WS-ACUM-RECHAZADAS.                                          
005460    EVALUATE WS-ERR-CODIGO                                                
005470       WHEN 'INVALID-COURIER'                                             
005480          ADD 1 TO WS-ACUM-INV-COURIER                                    
005490       WHEN 'INVALID-REGION'                                              
005500          ADD 1 TO WS-ACUM-INV-REGION                                     
005510       WHEN 'INTERNAL-ERROR'                                              
005520          ADD 1 TO WS-ACUM-INTERNAL-ERROR                                 
005530       WHEN OTHER                                                         
005540          CONTINUE                                                        
005550    END-EVALUATE.                                                         
005560                                                                          
005570 2410-ESCRIBIR-RECHAZO-F. EXIT.                                           
005580                                                                          
005590                                                                          
005600*---------------------------------------------------------------          
005610 2900-LEER-SOLICITUD-I.                                                   
005620                                                                          
005630    READ REQUESTS INTO WS-REG-SOLICITUD                                   
005640       AT END                                                             
005650          MOVE 'Y' TO WS-STATUS-FIN                                       
005660       NOT AT END                                                         
005670          CONTINUE                                                        
005680    END-READ.                                                             
005690                                                                          
005700 2900-LEER-SOLICITUD-F. EXIT.                                             
005710                                                                          
005720                                                                          
005730*---------------------------------------------------------------          
005740*    CIERRA LOS ARCHIVOS DE DATOS, IMPRIME EL REPORTE DE                  
005750*    RESUMEN Y CIERRA SUMMARY.                                            
005760*---------------------------------------------------------------          
005770 9999-FINAL-I.                                                            
005780                                                                          
005790    CLOSE REQUESTS ESTIMATES REJECTS.                                     
005800                                                                          
005810    PERFORM 9500-TITULO-I  THRU 9500-TITULO-F.                            
005820    PERFORM 9600-DETALLE-I THRU 9600-DETALLE-F.                           
005830    PERFORM 9700-RECHAZOS-I THRU 9700-RECHAZOS-F.                         
005840                                                                          
005850    CLOSE SUMMARY.                                                        
005860                                                                          
005870 9999-FINAL-F. EXIT.                                                      
005880                                                                          
005890                                                                          
005900*---------------------------------------------------------------          
005910*    TITULO DEL REPORTE CON EL NOMBRE DE LA TIENDA.                       
005920*---------------------------------------------------------------          
005930 9500-TITULO-I.                                                           
005940                                                                          
005950    MOVE WS-CFGD-TIENDA TO WS-TIT-TIENDA.                                 
005960    WRITE SUMMARY FROM WS-LINEA-TITULO AFTER ADVANCING 1 LINE.            
005970                                                                          
005980 9500-TITULO-F. EXIT.                                                     
005990                                                                          
006000                                                                          
006010*---------------------------------------------------------------          
006020*    LINEAS DE TOTALES: LEIDAS, ESTIMADAS Y RECHAZADAS.                   
006030*---------------------------------------------------------------          
006040 9600-DETALLE-I.                                                          
006050                                                                          
006060    MOVE 'SOLICITUDES LEIDAS'    TO WS-DET-LITERAL.                       
006070    MOVE WS-ACUM-LEIDAS          TO WS-DET-VALOR.                         
006080    WRITE SUMMARY FROM WS-LINEA-DETALLE AFTER ADVANCING 2 LINES.          
006090                                                                          
006100    MOVE 'ESTIMACIONES ESCRITAS'  TO WS-DET-LITERAL.                      
006110    MOVE WS-ACUM-ESTIMADAS        TO WS-DET-VALOR.                        
006120    WRITE SUMMARY FROM WS-LINEA-DETALLE AFTER ADVANCING 1 LINE.           
006130                                                                          
006140    MOVE 'RECHAZOS ESCRITOS'       TO WS-DET-LITERAL.                     
006150    MOVE WS-ACUM-RECHAZADAS         TO WS-DET-VALOR.                      
006160    WRITE SUMMARY FROM WS-LINEA-DETALLE AFTER ADVANCING 1 LINE.           
006170                                                                          
006180 9600-DETALLE-F. EXIT.                                                    
006190                                                                          
006200                                                                          
006210*---------------------------------------------------------------          
006220*    DESGLOSE DE RECHAZOS POR CODIGO DE ERROR.                            
006230*---------------------------------------------------------------          
006240 9700-RECHAZOS-I.                                                         
006250                                                                          
006260    MOVE 'RECHAZOS INVALID-COURIER' TO WS-DET-LITERAL.                    
006270    MOVE WS-ACUM-INV-COURIER         TO WS-DET-VALOR.                     
006280    WRITE SUMMARY FROM WS-LINEA-DETALLE AFTER ADVANCING 2 LINES.          
006290                                                                          
006300    MOVE 'RECHAZOS INVALID-REGION'  TO WS-DET-LITERAL.                    
006310    MOVE WS-ACUM-INV-REGION          TO WS-DET-VALOR.                     
006320    WRITE SUMMARY FROM WS-LINEA-DETALLE AFTER ADVANCING 1 LINE.           
006330                                                                          
006340    MOVE 'RECHAZOS CONFIG-ERROR'    TO WS-DET-LITERAL.                    
006350    MOVE WS-ACUM-CONFIG-ERROR        TO WS-DET-VALOR.                     
006360    WRITE SUMMARY FROM WS-LINEA-DETALLE AFTER ADVANCING 1 LINE.           
006370                                                                          
006380    MOVE 'RECHAZOS INTERNAL-ERROR'  TO WS-DET-LITERAL.                    
006390    MOVE WS-ACUM-INTERNAL-ERROR      TO WS-DET-VALOR.                     
006400    WRITE SUMMARY FROM WS-LINEA-DETALLE AFTER ADVANCING 1 LINE.           
006410                                                                          
006420 9700-RECHAZOS-F. EXIT.                                                   
