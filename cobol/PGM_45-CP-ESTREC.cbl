000100*****************************************************************         
000110*    COPY PGM_45-CP-ESTREC                                     *          
000120*    LAYOUT ESTIMACION DE ENTREGA (SALIDA, CASO EXITOSO)       *          
000130*    LARGO REGISTRO = 85 BYTES                                  *         
000140*    ARCHIVO ESTIMATES (DDESTIM)                                *         
000150*****************************************************************         
000160* 2025-11-03 RPG TKT-8801 ALTA INICIAL DEL LAYOUT.                CP45REC 
000162* 2025-11-27 RPG TKT-8862 LA VISTA REDEFINES DE FECHAS SE USA     CP45REC 
000164*                AHORA EN LA TRAZA DE PGMEDDRV (2400-ESCRIBIR-    CP45REC 
000166*                ESTIMACION-I), NO SOLO DECLARADA.                CP45REC 
000170*****************************************************************         
000180 01  WS-REG-ESTIMACION.                                                   
000190     03  EST-ID                 PIC X(10)   VALUE SPACES.                 
000200     03  EST-COURIER            PIC X(20)   VALUE SPACES.                 
000210     03  EST-REGION             PIC X(10)   VALUE SPACES.                 
000220     03  EST-ORDER-DATE         PIC 9(08)   VALUE ZEROS.                  
000230     03  EST-ORDER-TIME         PIC 9(04)   VALUE ZEROS.                  
000240     03  EST-CUTOFF-TIME        PIC 9(04)   VALUE ZEROS.                  
000250     03  EST-BEFORE-CUTOFF      PIC X(01)   VALUE 'N'.                    
000260     03  EST-START-DATE         PIC 9(08)   VALUE ZEROS.                  
000270     03  EST-BASE-DAYS          PIC 9(03)   VALUE ZEROS.                  
000280     03  EST-DELIVERY-DATE      PIC 9(08)   VALUE ZEROS.                  
000290     03  EST-CALENDAR-DAYS      PIC 9(03)   VALUE ZEROS.                  
000300     03  EST-CONFIDENCE         PIC X(06)   VALUE SPACES.                 
000310                                                                          
000320*-----------------------------------------------------------------        
000330*    DESCOMPOSICION DE LAS TRES FECHAS PARA IMPRESION/DISPLAY             
000340*-----------------------------------------------------------------        
000350 01  WS-REG-ESTIMACION-FECHAS REDEFINES WS-REG-ESTIMACION.                
000360     03  FILLER                 PIC X(40).                                
000370     03  EST-PEDIDO-AAAA        PIC 9(04).                                
000380     03  EST-PEDIDO-MM          PIC 9(02).                                
000390     03  EST-PEDIDO-DD          PIC 9(02).                                
000400     03  FILLER                 PIC X(04).                                
000410     03  FILLER                 PIC X(04).                                
000420     03  FILLER                 PIC X(01).                                
000430     03  EST-INICIO-AAAA        PIC 9(04).                                
000440     03  EST-INICIO-MM          PIC 9(02).                                
000450     03  EST-INICIO-DD          PIC 9(02).                                
000460     03  FILLER                 PIC X(03).                                
000470     03  EST-ENTREGA-AAAA       PIC 9(04).                                
000480     03  EST-ENTREGA-MM         PIC 9(02).                                
000490     03  EST-ENTREGA-DD         PIC 9(02).                                
000500     03  FILLER                 PIC X(03).                                
000510     03  FILLER                 PIC X(06).                                
